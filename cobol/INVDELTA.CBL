000100******************************************************************        
000200* PROGRAM......: INVDELTA                                                 
000300* DESCRIPTION..: SHARED SUBPROGRAM FOR THE TWO SMALL PIECES OF            
000400*    ARITHMETIC THAT INVMOVE AND INVRPT BOTH NEED WHEN THEY WALK          
000500*    A STOCK POSITION -- TURNING A SIGNED MOVEMENT DELTA INTO A           
000600*    JOURNAL TYPE + ABSOLUTE QUANTITY, AND TURNING A REORDER              
000700*    LEVEL/ON-HAND PAIR INTO A SHORTAGE AMOUNT.  KEEPING THE              
000800*    ARITHMETIC IN ONE CALLED ROUTINE MEANS THE TWO CALLERS               
000900*    CANNOT DRIFT APART ON HOW A NEGATIVE DELTA OR AN EXACT-AT-           
001000*    REORDER POSITION IS HANDLED.                                         
001100* USED BY......: INVMOVE (JOURNALING), INVRPT (LOW-STOCK REPORT)          
001200******************************************************************        
001300 IDENTIFICATION              DIVISION.                                    
001400*-----------------------------------------------------------------        
001500 PROGRAM-ID.                 INVDELTA.                                    
001600 AUTHOR.                     R FENWICK-TRASK.                             
001700 INSTALLATION.               CHAIN OFFICE - INVENTORY CONTROL.            
001800 DATE-WRITTEN.               JANUARY 11, 1988.                            
001900 DATE-COMPILED.                                                           
002000 SECURITY.                   UNCLASSIFIED.                                
002100*-----------------------------------------------------------------        
002200*    CHANGE LOG                                                           
002300*    -------------------------------------------------------              
002400*    01/11/88  RFT  0000  ORIGINAL - REPLACES INLINE COMPUTE              
002500*                         BLOCKS THAT HAD CROPPED UP IN BOTH              
002600*                         THE UPDATE PROGRAM AND THE REPORT.              
002700*    06/02/91  RFT  0041  ADDED SHORTAGE FUNCTION FOR THE                 
002800*                         REORDER REPORT REWRITE.                         
002900*    03/30/94  DLH  0077  ADDED CALL-COUNT DIAGNOSTIC COUNTER             
003000*                         AT REQUEST OF SYSTEMS PROGRAMMING.              
003100*    09/09/98  ECS  0102  Y2K PASS - NO 2-DIGIT YEAR FIELDS               
003200*                         EXIST IN THIS SUBPROGRAM.                       
003300*    04/14/03  KJD  0130  ADDED BOUNDS CHECK - REJECT UNKNOWN             
003400*                         FUNCTION CODE RATHER THAN FALL THRU.            
003500******************************************************************        
003600 ENVIRONMENT                 DIVISION.                                    
003700*-----------------------------------------------------------------        
003800 CONFIGURATION               SECTION.                                     
003900 SOURCE-COMPUTER.            CHAIN-OFFICE-3090.                           
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200******************************************************************        
004300 DATA                        DIVISION.                                    
004400*-----------------------------------------------------------------        
004500 WORKING-STORAGE             SECTION.                                     
004600*-----------------------------------------------------------------        
004700 01  CALL-COUNTERS.                                                       
004800     05  CALL-COUNT               PIC 9(05) COMP VALUE ZERO.              
004900     05  BAD-FUNCTION-COUNT       PIC 9(05) COMP VALUE ZERO.              
005000*                                                                         
005100*    CALL-COUNTERS-TABLE LETS 100-COMPUTE-INVENTORY-DELTA STEP            
005200*    THROUGH BOTH COUNTERS TOGETHER WHEN THE NIGHTLY DIAGNOSTIC           
005300*    DISPLAY WAS ADDED, RATHER THAN NAMING EACH ONE.                      
005400*                                                                         
005500 01  CALL-COUNTERS-TABLE REDEFINES CALL-COUNTERS.                         
005600     05  CALL-COUNTER-ENTRY       PIC 9(05) COMP OCCURS 2 TIMES.          
005700*                                                                         
005800*    MAGNITUDE-WORK IS THE UNSIGNED WORKING COPY USED WHEN                
005900*    TURNING LS-SIGNED-QTY INTO A JOURNAL TYPE + ABSOLUTE                 
006000*    QUANTITY.  MAGNITUDE-DISPLAY-VIEW REDEFINES ITS LAST BYTE            
006100*    SO THE ZONE OVERPUNCH CAN BE LOOKED AT DIRECTLY, WHICH IS            
006200*    HOW THIS SHOP TRAPPED A SIGN ON A DISPLAY FIELD LONG                 
006300*    BEFORE ANYBODY HERE HAD HEARD OF AN INTRINSIC FUNCTION.              
006400*                                                                         
006500 01  MAGNITUDE-WORK               PIC S9(07) VALUE ZERO.                  
006600 01  MAGNITUDE-DISPLAY-VIEW REDEFINES MAGNITUDE-WORK.                     
006700     05  FILLER                   PIC X(06).                              
006800     05  MAGNITUDE-SIGN-BYTE      PIC X(01).                              
006900*                                                                         
007000*    SHORTAGE-WORK / SHORTAGE-EDIT-VIEW PLAY THE SAME ROLE FOR            
007100*    THE SHORTAGE FUNCTION - THE EDITED REDEFINITION IS WHAT              
007200*    ACTUALLY GOES BACK OUT IN LS-SHORTAGE-AMT SO INVRPT NEVER            
007300*    HAS TO OWN A ZERO-SUPPRESSED WORK FIELD OF ITS OWN JUST              
007400*    FOR THIS ONE COLUMN.                                                 
007500*                                                                         
007600 01  SHORTAGE-WORK                PIC S9(05) VALUE ZERO.                  
007700 01  SHORTAGE-EDIT-VIEW REDEFINES SHORTAGE-WORK.                          
007800     05  SHORTAGE-SIGN            PIC X(01).                              
007900     05  SHORTAGE-DIGITS          PIC 9(04).                              
008000*-----------------------------------------------------------------        
008100 LINKAGE                     SECTION.                                     
008200*-----------------------------------------------------------------        
008300 01  LINK-PARAMETERS.                                                     
008400     05  LS-FUNCTION-CODE         PIC X(01).                              
008500         88  LS-FN-IS-DELTA-TYPE   VALUE "D".                             
008600         88  LS-FN-IS-SHORTAGE     VALUE "S".                             
008700     05  LS-SIGNED-QTY            PIC S9(07).                             
008800     05  LS-REORDER-LEVEL         PIC 9(05).                              
008900     05  LS-ON-HAND-QTY           PIC 9(07).                              
009000     05  LS-RESULT-TYPE           PIC X(08).                              
009100     05  LS-RESULT-QTY            PIC 9(07).                              
009200     05  LS-SHORTAGE-AMT          PIC 9(05).                              
009300     05  LS-BAD-FUNCTION-SW       PIC X(01).                              
009400         88  LS-FUNCTION-WAS-BAD   VALUE "Y".                             
009500******************************************************************        
009600 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.           
009700*-----------------------------------------------------------------        
009800* Main procedure - dispatch on the function code the caller set.          
009900*-----------------------------------------------------------------        
010000 100-COMPUTE-INVENTORY-DELTA.                                             
010100     ADD 1                        TO CALL-COUNT.                          
010200     MOVE "N"                     TO LS-BAD-FUNCTION-SW.                  
010300     EVALUATE TRUE                                                        
010400         WHEN LS-FN-IS-DELTA-TYPE                                         
010500             PERFORM 200-DERIVE-JOURNAL-TYPE                              
010600         WHEN LS-FN-IS-SHORTAGE                                           
010700             PERFORM 300-DERIVE-SHORTAGE                                  
010800         WHEN OTHER                                                       
010900             ADD 1                TO BAD-FUNCTION-COUNT                   
011000             MOVE "Y"             TO LS-BAD-FUNCTION-SW                   
011100             MOVE SPACES          TO LS-RESULT-TYPE                       
011200             MOVE ZERO            TO LS-RESULT-QTY                        
011300             MOVE ZERO            TO LS-SHORTAGE-AMT                      
011400     END-EVALUATE.                                                        
011500     EXIT    PROGRAM.                                                     
011600*-----------------------------------------------------------------        
011700* A positive delta journals as an IN, a negative delta as an              
011800* OUT; the journaled quantity is always the absolute value.               
011900*-----------------------------------------------------------------        
012000 200-DERIVE-JOURNAL-TYPE.                                                 
012100     IF  LS-SIGNED-QTY < ZERO                                             
012200         MOVE "OUT     "          TO LS-RESULT-TYPE                       
012300         COMPUTE MAGNITUDE-WORK = ZERO - LS-SIGNED-QTY                    
012400     ELSE                                                                 
012500         MOVE "IN      "          TO LS-RESULT-TYPE                       
012600         MOVE LS-SIGNED-QTY       TO MAGNITUDE-WORK                       
012700     END-IF.                                                              
012800     MOVE MAGNITUDE-WORK          TO LS-RESULT-QTY.                       
012900*-----------------------------------------------------------------        
013000* Shortage is reorder level minus quantity on hand; the caller            
013100* only invokes this when on-hand is already known to be at or             
013200* below reorder level, so the result is never negative, but the           
013300* sign view is kept in working storage as a defensive trap.               
013400*-----------------------------------------------------------------        
013500 300-DERIVE-SHORTAGE.                                                     
013600     COMPUTE SHORTAGE-WORK = LS-REORDER-LEVEL - LS-ON-HAND-QTY.           
013700     IF  SHORTAGE-WORK < ZERO                                             
013800         MOVE ZERO                TO LS-SHORTAGE-AMT                      
013900     ELSE                                                                 
014000         MOVE SHORTAGE-WORK       TO LS-SHORTAGE-AMT                      
014100     END-IF.                                                              
