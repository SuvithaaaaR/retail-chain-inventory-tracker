000100******************************************************************        
000200* This program is to print the Low-Stock Exception report, the            
000300*    Stock Movement report, and the Dashboard KPI summary, all            
000400*    three onto one report file, from the product, store and              
000500*    stock masters and the transaction journal INVMOVE writes.            
000600*                                                                         
000700* Used File                                                               
000800*    - Product Master File (line sequential)     : PRODMAST               
000900*    - Store Master File (line sequential)        : STOREMST              
001000*    - Stock Position File (line sequential)      : INVPOSOT              
001100*    - Transaction Journal File (line sequential)  : TRANJRNL             
001200*    - Report Run Parameter Card (line sequential) : RPTPARM              
001300*    - Combined Report File (line sequential)     : RPTOUT                
001400*                                                                         
001500*   ONE RUN COVERS EVERY STORE UNLESS THE RUN PARAMETER CARD              
001600*   NAMES ONE - THAT CARD WAS ADDED YEARS AFTER THIS PROGRAM              
001700*   WAS ORIGINAL, WHEN THE REGIONAL OFFICES STARTED ASKING FOR            
001800*   THEIR OWN COPY OF THE LISTING WITHOUT EVERY OTHER STORE'S             
001900*   LINES MIXED IN.  ALL THREE REPORTS PLUS THE DASHBOARD RUN             
002000*   OFF THE SAME PARAMETER CARD, SAME FILTER, ONE PASS.                   
002100*                                                                         
002200******************************************************************        
002300 IDENTIFICATION              DIVISION.                                    
002400*-----------------------------------------------------------------        
002500 PROGRAM-ID.                 INVRPT.                                      
002600 AUTHOR.                     A MOHANTY.                                   
002700 INSTALLATION.               CHAIN OFFICE - INVENTORY CONTROL.            
002800 DATE-WRITTEN.               FEBRUARY 20, 1988.                           
002900 DATE-COMPILED.                                                           
003000 SECURITY.                   UNCLASSIFIED.                                
003100*-----------------------------------------------------------------        
003200*    CHANGE LOG                                                           
003300*    -------------------------------------------------------              
003400*    02/20/88  AM   0000  ORIGINAL - REPLACES SEPARATE INVENTORY          
003500*                         AND REORDER LISTINGS WITH ONE COMBINED          
003600*                         REPORT RUN.                                     
003700*    03/22/89  BSK  0014  ADDED STORE NAME TO THE REORDER LINE            
003800*                         NOW THAT MULTIPLE STORES SHARE A RUN.           
003900*    11/05/90  BSK  0027  DROPPED SUPPLIER LOOKUP - SUPPLIER              
004000*                         FILE RETIRED, NOT CARRIED BY THIS               
004100*                         SYSTEM.                                         
004200*    06/02/91  RFT  0041  REORDER SHORTAGE ARITHMETIC MOVED TO            
004300*                         CALLED SUBPROGRAM INVDELTA, SHARED              
004400*                         WITH INVMOVE.                                   
004500*    05/30/98  ECS  0093  ADDED STOCK MOVEMENT REPORT AND THE             
004600*                         PER-STORE SUMMARY, READING THE NEW              
004700*                         TRANSACTION JOURNAL FROM INVMOVE.               
004800*    09/09/98  ECS  0102  Y2K PASS - NO 2-DIGIT YEAR FIELDS               
004900*                         EXIST ON ANY FILE THIS PROGRAM READS            
005000*                         OR WRITES.                                      
005100*    07/11/01  KJD  0119  ADDED THE DASHBOARD KPI BLOCK AT THE            
005200*                         REQUEST OF THE REGIONAL OFFICE.                 
005300*    02/08/05  KJD  0140  ADDED OPTIONAL STORE FILTER VIA THE             
005400*                         RUN PARAMETER CARD - PREVIOUSLY EVERY           
005500*                         RUN COVERED ALL STORES.                         
005600*    09/14/06  KJD  0148  SPLIT TRANSFERS INTO IN/OUT TOTALS ON           
005700*                         THE MOVEMENT REPORT AT WAREHOUSE OPS            
005800*                         REQUEST, TO MATCH THE TRANSFER TYPE             
005900*                         INVMOVE ADDED IN 1990.                          
006000*    04/02/09  NCH  0165  ADDED THE DASHBOARD LOW-STOCK-COUNT             
006100*                         LINE TO MATCH THE COUNT ALREADY                 
006200*                         PRINTED UNDER THE LOW-STOCK LISTING.            
006300*    11/19/13  KJD  0180  ADDED THE PER-STORE SUMMARY REPORT AND          
006400*                         ITS CONTROL BREAK OVER THE STOCK                
006500*                         POSITION FILE.                                  
006600*    01/11/21  NCH  0201  WIDENED LD-SKU AND LD-PROD-NAME ON THE          
006700*                         LOW-STOCK DETAIL LINE AFTER A NUMBER            
006800*                         OF LONGER PRODUCT NAMES TRUNCATED.              
006900*    02/09/21  KJD  0202  MOVEMENT DETAIL LINE NOW TAKES ITS              
007000*                         QUANTITY FROM TRN-QTY-EDIT-VIEW SO THE          
007100*                         JOURNAL RECORD'S OWN ZERO-SUPPRESSED            
007200*                         PICTURE FEEDS THE PRINT LINE DIRECTLY.          
007300******************************************************************        
007400 ENVIRONMENT                 DIVISION.                                    
007500*-----------------------------------------------------------------        
007600 CONFIGURATION               SECTION.                                     
007700 SOURCE-COMPUTER.            CHAIN-OFFICE-3090.                           
007800 SPECIAL-NAMES.                                                           
007900     C01 IS TOP-OF-FORM.                                                  
008000*-----------------------------------------------------------------        
008100 INPUT-OUTPUT                SECTION.                                     
008200 FILE-CONTROL.                                                            
008300     SELECT  PRODUCT-FILE-IN                                              
008400             ASSIGN TO PRODMAST                                           
008500             ORGANIZATION IS LINE SEQUENTIAL                              
008600             FILE STATUS IS PRODMAST-STATUS.                              
008700                                                                          
008800     SELECT  STORE-FILE-IN                                                
008900             ASSIGN TO STOREMST                                           
009000             ORGANIZATION IS LINE SEQUENTIAL                              
009100             FILE STATUS IS STOREMST-STATUS.                              
009200                                                                          
009300     SELECT  STOCK-FILE-IN                                                
009400             ASSIGN TO INVPOSOT                                           
009500             ORGANIZATION IS LINE SEQUENTIAL                              
009600             FILE STATUS IS INVPOSOT-STATUS.                              
009700                                                                          
009800     SELECT  TRANSACTION-FILE-IN                                          
009900             ASSIGN TO TRANJRNL                                           
010000             ORGANIZATION IS LINE SEQUENTIAL                              
010100             FILE STATUS IS TRANJRNL-STATUS.                              
010200                                                                          
010300     SELECT  PARM-FILE-IN                                                 
010400             ASSIGN TO RPTPARM                                            
010500             ORGANIZATION IS LINE SEQUENTIAL                              
010600             FILE STATUS IS RPTPARM-STATUS.                               
010700                                                                          
010800     SELECT  REPORT-FILE-OUT                                              
010900             ASSIGN TO RPTOUT                                             
011000             ORGANIZATION IS LINE SEQUENTIAL                              
011100             FILE STATUS IS RPTOUT-STATUS.                                
011200******************************************************************        
011300 DATA                        DIVISION.                                    
011400*-----------------------------------------------------------------        
011500 FILE                        SECTION.                                     
011600* Same layout INVMOVE reads - never written here.                         
011700 FD  PRODUCT-FILE-IN                                                      
011800     RECORD CONTAINS 97 CHARACTERS.                                       
011900     COPY PRODMAS.                                                        
012000                                                                          
012100* Same layout INVMOVE reads - never written here.                         
012200 FD  STORE-FILE-IN                                                        
012300     RECORD CONTAINS 96 CHARACTERS.                                       
012400     COPY STOREMAS.                                                       
012500                                                                          
012600* The stock position file INVMOVE writes at end of its run.               
012700 FD  STOCK-FILE-IN                                                        
012800     RECORD CONTAINS 30 CHARACTERS.                                       
012900     COPY INVPOS.                                                         
013000                                                                          
013100* The transaction journal INVMOVE appends to all run long.                
013200 FD  TRANSACTION-FILE-IN                                                  
013300     RECORD CONTAINS 100 CHARACTERS.                                      
013400     COPY TRANJRNL.                                                       
013500                                                                          
013600* One card, one field - no card at all is a valid, common run.            
013700 FD  PARM-FILE-IN                                                         
013800     RECORD CONTAINS 80 CHARACTERS.                                       
013900 01  PARM-RECORD-IN.                                                      
014000     05  PARM-STORE-FILTER        PIC 9(04).                              
014100     05  FILLER                   PIC X(76).                              
014200                                                                          
014300* One FD record, several WORKING-STORAGE layouts moved into it.           
014400 FD  REPORT-FILE-OUT                                                      
014500     RECORD CONTAINS 96 CHARACTERS.                                       
014600 01  REPORT-LINE-OUT              PIC X(96).                              
014700*-----------------------------------------------------------------        
014800 WORKING-STORAGE             SECTION.                                     
014900*-----------------------------------------------------------------        
015000*                                                                         
015100*    ONE STATUS BYTE PER FILE - THE SHOP CONVENTION IS TWO                
015200*    ZEROES FOR A GOOD READ/WRITE, ANYTHING ELSE GETS AN                  
015300*    ABEND RATHER THAN A SILENT SKIP.                                     
015400*                                                                         
015500 01  FILE-STATUSES.                                                       
015600     05  PRODMAST-STATUS          PIC X(02).                              
015700     05  STOREMST-STATUS          PIC X(02).                              
015800     05  INVPOSOT-STATUS          PIC X(02).                              
015900     05  TRANJRNL-STATUS          PIC X(02).                              
016000     05  RPTPARM-STATUS           PIC X(02).                              
016100     05  RPTOUT-STATUS            PIC X(02).                              
016200                                                                          
016300*                                                                         
016400*    ONE END-OF-FILE SWITCH PER INPUT FILE, PLUS THE TABLE-               
016500*    SEARCH FOUND SWITCH SHARED BY BOTH THE PRODUCT AND                   
016600*    STORE LOOKUP PARAGRAPHS BELOW.                                       
016700*                                                                         
016800 01  SWITCHES.                                                            
016900     05  PRODUCT-EOF-SW           PIC X(01) VALUE "N".                    
017000         88  PRODUCT-EOF                    VALUE "Y".                    
017100     05  STORE-EOF-SW             PIC X(01) VALUE "N".                    
017200         88  STORE-EOF                      VALUE "Y".                    
017300     05  STOCK-EOF-SW             PIC X(01) VALUE "N".                    
017400         88  STOCK-EOF                      VALUE "Y".                    
017500     05  TRANS-EOF-SW             PIC X(01) VALUE "N".                    
017600         88  TRANS-EOF                      VALUE "Y".                    
017700     05  FOUND-SWITCH             PIC X(01) VALUE "N".                    
017800         88  ENTRY-WAS-FOUND                 VALUE "Y".                   
017900                                                                          
018000*                                                                         
018100*    HOW MANY ROWS ARE CURRENTLY LOADED IN EACH OF THE THREE              
018200*    IN-MEMORY TABLES BUILT AT THE START OF THE RUN.                      
018300*                                                                         
018400 01  TABLE-COUNTS.                                                        
018500     05  PRODUCT-COUNT            PIC 9(05) COMP VALUE ZERO.              
018600     05  STORE-COUNT              PIC 9(05) COMP VALUE ZERO.              
018700     05  STOCK-COUNT              PIC 9(05) COMP VALUE ZERO.              
018800                                                                          
018900*                                                                         
019000*    LOW-STOCK-COUNT FEEDS BOTH THE TRAILER LINE UNDER THE                
019100*    LOW-STOCK LISTING AND THE DASHBOARD KPI BLOCK; TOTAL-                
019200*    UNITS IS ACCUMULATED WHILE THE STOCK FILE LOADS.                     
019300*                                                                         
019400 01  RUN-COUNTERS.                                                        
019500     05  LOW-STOCK-COUNT          PIC 9(05) COMP VALUE ZERO.              
019600     05  TOTAL-UNITS              PIC 9(07) COMP VALUE ZERO.              
019700 01  RUN-COUNTERS-TABLE REDEFINES RUN-COUNTERS.                           
019800     05  RUN-COUNTER-ENTRY        PIC 9(07) COMP OCCURS 2 TIMES.          
019900                                                                          
020000 01  MOVEMENT-TOTALS.                                                     
020100     05  TOTAL-IN                 PIC S9(07) VALUE ZERO.                  
020200     05  TOTAL-OUT                PIC S9(07) VALUE ZERO.                  
020300     05  TRANSFERS-IN             PIC S9(07) VALUE ZERO.                  
020400     05  TRANSFERS-OUT            PIC S9(07) VALUE ZERO.                  
020500     05  NET-CHANGE               PIC S9(07) VALUE ZERO.                  
020600*                                                                         
020700*    NET-CHANGE-EDIT-VIEW REDEFINES THE NET FIGURE AS A SIGNED            
020800*    ZERO-SUPPRESSED FIELD FOR THE TOTALS BLOCK - THE SAME                
020900*    TECHNIQUE AS THE MASTER COPYBOOKS USE FOR THEIR QUANTITY             
021000*    FIELDS.                                                              
021100*                                                                         
021200 01  NET-CHANGE-EDIT-VIEW REDEFINES MOVEMENT-TOTALS.                      
021300     05  FILLER                   PIC X(28).                              
021400     05  NET-CHANGE-SIGN          PIC X(01).                              
021500     05  NET-CHANGE-DIGITS        PIC 9(06).                              
021600                                                                          
021700*                                                                         
021800*    ZERO MEANS EVERY STORE IS REPORTED.  SET FROM THE RUN                
021900*    PARAMETER CARD, IF ONE WAS SUPPLIED, AND HELD FOR THE                
022000*    REST OF THE RUN.                                                     
022100*                                                                         
022200 01  FILTER-STORE-ID              PIC 9(04) VALUE ZERO.                   
022300                                                                          
022400*                                                                         
022500*    THE ENTIRE PRODUCT CATALOG, LOADED ONCE AT THE START OF              
022600*    THE RUN AND SEARCHED BY 400-FIND-PRODUCT-ENTRY WHENEVER              
022700*    A STOCK POSITION OR JOURNAL LINE NAMES A PRODUCT ID.                 
022800*                                                                         
022900 01  PRODUCT-TABLE.                                                       
023000     05  PT-ENTRY OCCURS 500 TIMES INDEXED BY PROD-IX.                    
023100         10  PT-PROD-ID           PIC 9(04).                              
023200         10  PT-PROD-SKU          PIC X(15).                              
023300         10  PT-PROD-NAME         PIC X(30).                              
023400         10  PT-PROD-REORDER      PIC 9(05).                              
023500                                                                          
023600*                                                                         
023700*    THE ENTIRE STORE MASTER, LOADED THE SAME WAY, SEARCHED               
023800*    ONLY WHEN THE LOW-STOCK LISTING NEEDS A STORE NAME TO                
023900*    PRINT ALONGSIDE THE STORE ID.                                        
024000*                                                                         
024100 01  STORE-TABLE.                                                         
024200     05  ST-ENTRY OCCURS 200 TIMES INDEXED BY STORE-IX.                   
024300         10  ST-STORE-ID          PIC 9(04).                              
024400         10  ST-STORE-NAME        PIC X(30).                              
024500                                                                          
024600*                                                                         
024700*    ONE ROW PER STORE/PRODUCT STOCK POSITION, IN THE SAME                
024800*    STORE-THEN-PRODUCT ORDER AS THE STOCK POSITION FILE                  
024900*    ITSELF - THAT ORDER IS WHAT LETS THE PER-STORE SUMMARY               
025000*    CONTROL BREAK RUN WITHOUT A SORT.                                    
025100*                                                                         
025200 01  STOCK-TABLE.                                                         
025300     05  SK-ENTRY OCCURS 4000 TIMES INDEXED BY STOCK-IX.                  
025400         10  SK-STORE-ID          PIC 9(04).                              
025500         10  SK-PROD-ID           PIC 9(04).                              
025600         10  SK-QTY               PIC S9(07).                             
025700         10  SK-QTY-SIGN-VIEW REDEFINES SK-QTY.                           
025800             15  SK-QTY-DIGITS    PIC 9(06).                              
025900             15  SK-QTY-SIGN-BYTE PIC X(01).                              
026000                                                                          
026100*                                                                         
026200*    SEARCH KEYS AND FOUND-INDEX HOLDERS FOR THE TABLE LOOKUP             
026300*    PARAGRAPHS, PLUS THE THREE FIELDS THAT CARRY THE PER-                
026400*    STORE SUMMARY CONTROL BREAK ACROSS STOCK-TABLE ROWS.                 
026500*                                                                         
026600 01  WORK-FIELDS.                                                         
026700     05  FOUND-PROD-IX            PIC 9(05) COMP VALUE ZERO.              
026800     05  FOUND-STORE-IX           PIC 9(05) COMP VALUE ZERO.              
026900     05  SEARCH-PROD-ID           PIC 9(04) VALUE ZERO.                   
027000     05  SEARCH-STORE-ID          PIC 9(04) VALUE ZERO.                   
027100     05  BREAK-STORE-ID           PIC 9(04) VALUE ZERO.                   
027200     05  BREAK-PROD-COUNT         PIC 9(05) COMP VALUE ZERO.              
027300     05  BREAK-UNIT-TOTAL         PIC 9(07) COMP VALUE ZERO.              
027400                                                                          
027500*                                                                         
027600*    SAME LINKAGE LAYOUT INVMOVE PASSES TO INVDELTA - ONLY                
027700*    FUNCTION CODE S (SHORTAGE) IS EVER USED FROM THIS                    
027800*    PROGRAM, TO GET THE SHORTAGE FIGURE FOR THE LOW-STOCK                
027900*    LISTING'S LAST COLUMN.                                               
028000*                                                                         
028100 01  LINK-INVDELTA-PARAMETERS.                                            
028200     05  LI-FUNCTION-CODE         PIC X(01).                              
028300     05  LI-SIGNED-QTY            PIC S9(07).                             
028400     05  LI-REORDER-LEVEL         PIC 9(05).                              
028500     05  LI-ON-HAND-QTY           PIC 9(07).                              
028600     05  LI-RESULT-TYPE           PIC X(08).                              
028700     05  LI-RESULT-QTY            PIC 9(07).                              
028800     05  LI-SHORTAGE-AMT          PIC 9(05).                              
028900     05  LI-BAD-FUNCTION-SW       PIC X(01).                              
029000*                                                                         
029100*    PRINT LINE LAYOUTS - EACH ONE IS MOVED OUT TO REPORT-LINE-           
029200*    OUT WITH A WRITE ... FROM, THE WAY THIS SHOP HAS ALWAYS              
029300*    KEPT ONE FD RECORD AND SEVERAL WORKING-STORAGE LAYOUTS.              
029400*                                                                         
029500* Page title, printed once at the top of the low-stock listing.           
029600 01  LOW-STOCK-TITLE.                                                     
029700     05  FILLER                   PIC X(01) VALUE SPACES.                 
029800     05  FILLER                   PIC X(30)                               
029900                             VALUE "LOW-STOCK EXCEPTION REPORT".          
030000     05  FILLER                   PIC X(14) VALUE SPACES.                 
030100     05  FILLER                   PIC X(13) VALUE "STORE FILTER".         
030200     05  LT-FILTER-DISPLAY        PIC Z(3)9.                              
030300     05  FILLER                   PIC X(35) VALUE SPACES.                 
030400                                                                          
030500* Column heading under the title above.                                   
030600 01  LOW-STOCK-HEADER.                                                    
030700     05  FILLER                   PIC X(01) VALUE SPACES.                 
030800     05  FILLER                   PIC X(06) VALUE "STORE".                
030900     05  FILLER                   PIC X(21) VALUE "STORE NAME".           
031000     05  FILLER                   PIC X(16) VALUE "SKU".                  
031100     05  FILLER                   PIC X(21) VALUE "PRODUCT NAME".         
031200     05  FILLER                   PIC X(06) VALUE "QTY".                  
031300     05  FILLER                   PIC X(09) VALUE "REORDER".              
031400     05  FILLER                   PIC X(09) VALUE "SHORTAGE".             
031500     05  FILLER                   PIC X(07) VALUE SPACES.                 
031600                                                                          
031700* One line per stock position at or below its reorder level.              
031800 01  LOW-STOCK-DETAIL.                                                    
031900     05  FILLER                   PIC X(01) VALUE SPACES.                 
032000     05  LD-STORE-ID              PIC 9(04).                              
032100     05  FILLER                   PIC X(02) VALUE SPACES.                 
032200     05  LD-STORE-NAME            PIC X(20).                              
032300     05  FILLER                   PIC X(01) VALUE SPACES.                 
032400     05  LD-SKU                   PIC X(15).                              
032500     05  FILLER                   PIC X(01) VALUE SPACES.                 
032600     05  LD-PROD-NAME             PIC X(20).                              
032700     05  FILLER                   PIC X(01) VALUE SPACES.                 
032800     05  LD-QTY                   PIC Z(6)9.                              
032900     05  FILLER                   PIC X(01) VALUE SPACES.                 
033000     05  LD-REORDER               PIC Z(4)9.                              
033100     05  FILLER                   PIC X(01) VALUE SPACES.                 
033200     05  LD-SHORTAGE              PIC Z(4)9.                              
033300     05  FILLER                   PIC X(02) VALUE SPACES.                 
033400                                                                          
033500* Trailer line, the same count that feeds the dashboard KPI block.        
033600 01  LOW-STOCK-COUNT-LINE.                                                
033700     05  FILLER                   PIC X(02) VALUE SPACES.                 
033800     05  FILLER                   PIC X(24)                               
033900                             VALUE "EXCEPTION LINES PRINTED".             
034000     05  LC-COUNT                 PIC Z(4)9.                              
034100     05  FILLER                   PIC X(64) VALUE SPACES.                 
034200*                                                                         
034300* Page title for the stock movement listing.                              
034400 01  MOVEMENT-TITLE.                                                      
034500     05  FILLER                   PIC X(01) VALUE SPACES.                 
034600     05  FILLER                   PIC X(30)                               
034700                             VALUE "STOCK MOVEMENT REPORT".               
034800     05  FILLER                   PIC X(14) VALUE SPACES.                 
034900     05  FILLER                   PIC X(13) VALUE "STORE FILTER".         
035000     05  MT-FILTER-DISPLAY        PIC Z(3)9.                              
035100     05  FILLER                   PIC X(35) VALUE SPACES.                 
035200                                                                          
035300* Column heading under the movement title above.                          
035400 01  MOVEMENT-HEADER.                                                     
035500     05  FILLER                   PIC X(01) VALUE SPACES.                 
035600     05  FILLER                   PIC X(08) VALUE "TRN-ID".               
035700     05  FILLER                   PIC X(10) VALUE "TYPE".                 
035800     05  FILLER                   PIC X(07) VALUE "STORE".                
035900     05  FILLER                   PIC X(09) VALUE "PRODUCT".              
036000     05  FILLER                   PIC X(08) VALUE "QTY".                  
036100     05  FILLER                   PIC X(53) VALUE "NOTE".                 
036200                                                                          
036300* One line per transaction journal record read.                           
036400 01  MOVEMENT-DETAIL.                                                     
036500     05  FILLER                   PIC X(01) VALUE SPACES.                 
036600     05  MD-TRN-ID                PIC Z(5)9.                              
036700     05  FILLER                   PIC X(02) VALUE SPACES.                 
036800     05  MD-TYPE                  PIC X(08).                              
036900     05  FILLER                   PIC X(01) VALUE SPACES.                 
037000     05  MD-STORE-ID              PIC 9(04).                              
037100     05  FILLER                   PIC X(02) VALUE SPACES.                 
037200     05  MD-PROD-ID               PIC 9(04).                              
037300     05  FILLER                   PIC X(02) VALUE SPACES.                 
037400     05  MD-QTY                   PIC Z(6)9.                              
037500     05  FILLER                   PIC X(01) VALUE SPACES.                 
037600     05  MD-NOTE                  PIC X(48).                              
037700                                                                          
037800* Reused four times, once per running total under the detail              
037900* lines.                                                                  
038000 01  MOVEMENT-TOTALS-LINE.                                                
038100     05  FILLER                   PIC X(02) VALUE SPACES.                 
038200     05  MTL-LABEL                PIC X(15).                              
038300     05  MTL-VALUE                PIC -(6)9.                              
038400     05  FILLER                   PIC X(71) VALUE SPACES.                 
038500*                                                                         
038600* Page title for the per-store summary.                                   
038700 01  STORE-SUMMARY-HEADER.                                                
038800     05  FILLER                   PIC X(02) VALUE SPACES.                 
038900     05  FILLER                   PIC X(20)                               
039000                             VALUE "PER-STORE SUMMARY".                   
039100     05  FILLER                   PIC X(74) VALUE SPACES.                 
039200* Column heading under the summary title above.                           
039300 01  STORE-SUMMARY-COLUMNS.                                               
039400     05  FILLER                   PIC X(02) VALUE SPACES.                 
039500     05  FILLER                   PIC X(07) VALUE "STORE".                
039600     05  FILLER                   PIC X(15) VALUE "PRODUCT COUNT".        
039700     05  FILLER                   PIC X(12) VALUE "TOTAL UNITS".          
039800     05  FILLER                   PIC X(60) VALUE SPACES.                 
039900                                                                          
040000* One line per store, printed at each control break.                      
040100 01  STORE-SUMMARY-DETAIL.                                                
040200     05  FILLER                   PIC X(02) VALUE SPACES.                 
040300     05  SS-STORE-ID              PIC 9(04).                              
040400     05  FILLER                   PIC X(03) VALUE SPACES.                 
040500     05  SS-PROD-COUNT            PIC Z(4)9.                              
040600     05  FILLER                   PIC X(07) VALUE SPACES.                 
040700     05  SS-TOTAL-UNITS           PIC Z(6)9.                              
040800     05  FILLER                   PIC X(63) VALUE SPACES.                 
040900*                                                                         
041000* Page title for the closing KPI block.                                   
041100 01  DASHBOARD-TITLE.                                                     
041200     05  FILLER                   PIC X(01) VALUE SPACES.                 
041300     05  FILLER                   PIC X(25)                               
041400                             VALUE "DASHBOARD KPI SUMMARY".               
041500     05  FILLER                   PIC X(70) VALUE SPACES.                 
041600                                                                          
041700* Reused four times, once per KPI figure.                                 
041800 01  DASHBOARD-DETAIL-LINE.                                               
041900     05  FILLER                   PIC X(02) VALUE SPACES.                 
042000     05  DD-LABEL                 PIC X(18).                              
042100     05  DD-VALUE                 PIC Z(6)9.                              
042200     05  FILLER                   PIC X(69) VALUE SPACES.                 
042300*-----------------------------------------------------------------        
042400 PROCEDURE                   DIVISION.                                    
042500*-----------------------------------------------------------------        
042600* Main procedure - four report sections, in a fixed order,                
042700* each fully finished (title, detail, trailer) before the                 
042800* next one starts a fresh page.  Nothing here is optional                 
042900* except which stores show up on each section.                            
043000*-----------------------------------------------------------------        
043100 100-PRINT-INVENTORY-REPORTS.                                             
043200     PERFORM 200-INITIATE-INVENTORY-REPORTS.                              
043300     PERFORM 200-RUN-LOW-STOCK-REPORT.                                    
043400     PERFORM 200-RUN-MOVEMENT-REPORT.                                     
043500     PERFORM 200-RUN-STORE-SUMMARY.                                       
043600     PERFORM 200-RUN-DASHBOARD-REPORT.                                    
043700     PERFORM 200-TERMINATE-INVENTORY-REPORTS.                             
043800     STOP RUN.                                                            
043900*-----------------------------------------------------------------        
044000* Open every file, read the run parameter card, and load the              
044100* product, store and stock masters into their tables.                     
044200*-----------------------------------------------------------------        
044300 200-INITIATE-INVENTORY-REPORTS.                                          
044400     PERFORM 300-OPEN-ALL-FILES.                                          
044500     PERFORM 300-READ-PARM-CARD.                                          
044600     PERFORM 300-LOAD-PRODUCT-MASTER.                                     
044700     PERFORM 300-LOAD-STORE-MASTER.                                       
044800     PERFORM 300-LOAD-STOCK-POSITIONS.                                    
044900*-----------------------------------------------------------------        
045000* One detail line per stock position that is at or below its              
045100* product's reorder level, honoring the store filter.                     
045200*-----------------------------------------------------------------        
045300 200-RUN-LOW-STOCK-REPORT.                                                
045400     PERFORM 300-PRINT-LOW-STOCK-TITLE-AND-HEADER.                        
045500     PERFORM 400-PROCESS-STOCK-ENTRY-FOR-LOW-STOCK                        
045600             VARYING STOCK-IX FROM 1 BY 1                                 
045700             UNTIL STOCK-IX > STOCK-COUNT.                                
045800     PERFORM 300-PRINT-LOW-STOCK-COUNT.                                   
045900*-----------------------------------------------------------------        
046000* Walk the transaction journal, honoring the store filter on              
046100* which records are even read, and total as BUSINESS RULES say.           
046200*-----------------------------------------------------------------        
046300 200-RUN-MOVEMENT-REPORT.                                                 
046400     PERFORM 300-PRINT-MOVEMENT-TITLE-AND-HEADER.                         
046500     PERFORM 300-READ-TRANSACTION-RECORD.                                 
046600     PERFORM 300-PROCESS-TRANSACTION-RECORD THRU                          
046700             300-PROCESS-TRANSACTION-RECORD-EXIT                          
046800             UNTIL TRANS-EOF.                                             
046900     COMPUTE NET-CHANGE = TOTAL-IN - TOTAL-OUT.                           
047000     PERFORM 300-PRINT-MOVEMENT-TOTALS.                                   
047100*-----------------------------------------------------------------        
047200* Control break on store id over STOCK-TABLE, which is already            
047300* in store+product order because the stock position file is.              
047400*-----------------------------------------------------------------        
047500 200-RUN-STORE-SUMMARY.                                                   
047600     PERFORM 300-PRINT-STORE-SUMMARY-HEADER.                              
047700     MOVE ZERO                    TO BREAK-STORE-ID.                      
047800     MOVE ZERO                    TO BREAK-PROD-COUNT.                    
047900     MOVE ZERO                    TO BREAK-UNIT-TOTAL.                    
048000     PERFORM 400-PROCESS-STOCK-ENTRY-FOR-SUMMARY                          
048100             VARYING STOCK-IX FROM 1 BY 1                                 
048200             UNTIL STOCK-IX > STOCK-COUNT.                                
048300     IF  BREAK-STORE-ID NOT = ZERO                                        
048400         PERFORM 400-PRINT-STORE-SUMMARY-DETAIL                           
048500     END-IF.                                                              
048600*-----------------------------------------------------------------        
048700* The dashboard runs last and ignores the store filter - it               
048800* always reports whole-chain totals, by design.                           
048900 200-RUN-DASHBOARD-REPORT.                                                
049000     PERFORM 300-PRINT-DASHBOARD-REPORT.                                  
049100*-----------------------------------------------------------------        
049200* Close every file and write the operator counts.                         
049300 200-TERMINATE-INVENTORY-REPORTS.                                         
049400     PERFORM 300-CLOSE-ALL-FILES.                                         
049500     PERFORM 300-DISPLAY-END-OF-JOB.                                      
049600******************************************************************        
049700* Open every file this program touches - REPORT-FILE-OUT is               
049800* the only output, one combined file carrying all three                   
049900* reports plus the dashboard.                                             
050000 300-OPEN-ALL-FILES.                                                      
050100     OPEN    INPUT   PRODUCT-FILE-IN                                      
050200             INPUT   STORE-FILE-IN                                        
050300             INPUT   STOCK-FILE-IN                                        
050400             INPUT   TRANSACTION-FILE-IN                                  
050500             INPUT   PARM-FILE-IN                                         
050600             OUTPUT  REPORT-FILE-OUT.                                     
050700*-----------------------------------------------------------------        
050800* The run parameter card is optional - no card, or a card of              
050900* zero, means every store is reported.                                    
051000*-----------------------------------------------------------------        
051100 300-READ-PARM-CARD.                                                      
051200     READ PARM-FILE-IN                                                    
051300         AT END      MOVE ZERO    TO FILTER-STORE-ID                      
051400         NOT AT END  MOVE PARM-STORE-FILTER                               
051500                                  TO FILTER-STORE-ID                      
051600     END-READ.                                                            
051700*-----------------------------------------------------------------        
051800* Load the entire catalog into PRODUCT-TABLE before either                
051900* report needs to look anything up by product id.                         
052000 300-LOAD-PRODUCT-MASTER.                                                 
052100     PERFORM 310-READ-PRODUCT-RECORD UNTIL PRODUCT-EOF.                   
052200*-----------------------------------------------------------------        
052300* One catalog record at a time until end of file.  The                    
052400* table itself has no key structure - it is searched linearly             
052500* by 400-FIND-PRODUCT-ENTRY wherever a product id is needed.              
052600 310-READ-PRODUCT-RECORD.                                                 
052700     READ PRODUCT-FILE-IN                                                 
052800         AT END      MOVE "Y"         TO PRODUCT-EOF-SW                   
052900         NOT AT END  PERFORM 400-BUILD-PRODUCT-TABLE-ENTRY                
053000     END-READ.                                                            
053100*-----------------------------------------------------------------        
053200* Load the store master the same way the catalog was loaded               
053300* above.                                                                  
053400 300-LOAD-STORE-MASTER.                                                   
053500     PERFORM 310-READ-STORE-RECORD UNTIL STORE-EOF.                       
053600*-----------------------------------------------------------------        
053700* One store record at a time until end of file.  STORE-TABLE              
053800* is only ever consulted for a store name to print, never for             
053900* validation - an unknown store id on the stock file or the               
054000* journal simply prints with a blank store name.                          
054100 310-READ-STORE-RECORD.                                                   
054200     READ STORE-FILE-IN                                                   
054300         AT END      MOVE "Y"         TO STORE-EOF-SW                     
054400         NOT AT END  PERFORM 400-BUILD-STORE-TABLE-ENTRY                  
054500     END-READ.                                                            
054600*-----------------------------------------------------------------        
054700* Load the stock position file - it drives both the low-                  
054800* stock report and the per-store summary below.                           
054900 300-LOAD-STOCK-POSITIONS.                                                
055000     PERFORM 310-READ-STOCK-POSITION-RECORD UNTIL STOCK-EOF.              
055100*-----------------------------------------------------------------        
055200* One stock position at a time until end of file.  Unlike                 
055300* INVMOVE, this program never writes the stock file back out -            
055400* it only reads the position INVMOVE already settled.                     
055500 310-READ-STOCK-POSITION-RECORD.                                          
055600     READ STOCK-FILE-IN                                                   
055700         AT END      MOVE "Y"         TO STOCK-EOF-SW                     
055800         NOT AT END  PERFORM 400-BUILD-STOCK-TABLE-ENTRY                  
055900     END-READ.                                                            
056000*-----------------------------------------------------------------        
056100* Title and column heading for the low-stock exception                    
056200* listing.  The filter store, if any, prints in the title.                
056300 300-PRINT-LOW-STOCK-TITLE-AND-HEADER.                                    
056400     MOVE FILTER-STORE-ID         TO LT-FILTER-DISPLAY.                   
056500     WRITE REPORT-LINE-OUT        FROM LOW-STOCK-TITLE                    
056600             AFTER ADVANCING PAGE.                                        
056700     WRITE REPORT-LINE-OUT        FROM LOW-STOCK-HEADER                   
056800             AFTER ADVANCING 2 LINES.                                     
056900*-----------------------------------------------------------------        
057000* Trailer line under the low-stock listing showing how many               
057100* lines printed.                                                          
057200 300-PRINT-LOW-STOCK-COUNT.                                               
057300     MOVE LOW-STOCK-COUNT         TO LC-COUNT.                            
057400     WRITE REPORT-LINE-OUT        FROM LOW-STOCK-COUNT-LINE               
057500             AFTER ADVANCING 2 LINES.                                     
057600*-----------------------------------------------------------------        
057700* One transaction journal record at a time until end of                   
057800* file.  INVMOVE only ever appends to this file, so today's               
057900* records always sort to the end - the whole file is read                 
058000* every run, prior runs included.                                         
058100 300-READ-TRANSACTION-RECORD.                                             
058200     READ TRANSACTION-FILE-IN                                             
058300         AT END      MOVE "Y"     TO TRANS-EOF-SW                         
058400     END-READ.                                                            
058500*-----------------------------------------------------------------        
058600* Skip the record entirely if a store is selected and this                
058700* record belongs to some other store - that is what BUSINESS              
058800* RULES mean by "restricts which journal records are read".               
058900*-----------------------------------------------------------------        
059000 300-PROCESS-TRANSACTION-RECORD.                                          
059100     IF  FILTER-STORE-ID NOT = ZERO                                       
059200     AND TRN-STORE-ID NOT = FILTER-STORE-ID                               
059300         GO TO 300-PROCESS-TRANSACTION-RECORD-EXIT                        
059400     END-IF.                                                              
059500     PERFORM 400-PRINT-MOVEMENT-DETAIL.                                   
059600     IF  TRN-TYPE-IS-IN OR TRN-TYPE-IS-TRANSFER                           
059700         IF  FILTER-STORE-ID NOT = ZERO                                   
059800             ADD TRN-QTY          TO TOTAL-IN                             
059900         END-IF                                                           
060000     END-IF.                                                              
060100     IF  TRN-TYPE-IS-OUT                                                  
060200         ADD TRN-QTY              TO TOTAL-OUT                            
060300     END-IF.                                                              
060400     IF  TRN-TYPE-IS-TRANSFER                                             
060500         IF  FILTER-STORE-ID NOT = ZERO                                   
060600             ADD TRN-QTY          TO TRANSFERS-IN                         
060700         END-IF                                                           
060800         IF  TRN-REL-STORE-ID NOT = ZERO                                  
060900             ADD TRN-QTY          TO TRANSFERS-OUT                        
061000         END-IF                                                           
061100     END-IF.                                                              
061200* Falls through here on a filtered-out record too.                        
061300 300-PROCESS-TRANSACTION-RECORD-EXIT.                                     
061400     PERFORM 300-READ-TRANSACTION-RECORD.                                 
061500*-----------------------------------------------------------------        
061600* Title and column heading for the stock movement listing.                
061700 300-PRINT-MOVEMENT-TITLE-AND-HEADER.                                     
061800     MOVE FILTER-STORE-ID         TO MT-FILTER-DISPLAY.                   
061900     WRITE REPORT-LINE-OUT        FROM MOVEMENT-TITLE                     
062000             AFTER ADVANCING PAGE.                                        
062100     WRITE REPORT-LINE-OUT        FROM MOVEMENT-HEADER                    
062200             AFTER ADVANCING 2 LINES.                                     
062300*-----------------------------------------------------------------        
062400* Four running totals plus the net change, one line each,                 
062500* printed under the movement detail lines.                                
062600 300-PRINT-MOVEMENT-TOTALS.                                               
062700     MOVE "TOTAL-IN"              TO MTL-LABEL.                           
062800     MOVE TOTAL-IN                TO MTL-VALUE.                           
062900     WRITE REPORT-LINE-OUT        FROM MOVEMENT-TOTALS-LINE               
063000             AFTER ADVANCING 2 LINES.                                     
063100     MOVE "TOTAL-OUT"             TO MTL-LABEL.                           
063200     MOVE TOTAL-OUT               TO MTL-VALUE.                           
063300     WRITE REPORT-LINE-OUT        FROM MOVEMENT-TOTALS-LINE               
063400             AFTER ADVANCING 1 LINES.                                     
063500     MOVE "TRANSFERS-IN"          TO MTL-LABEL.                           
063600     MOVE TRANSFERS-IN            TO MTL-VALUE.                           
063700     WRITE REPORT-LINE-OUT        FROM MOVEMENT-TOTALS-LINE               
063800             AFTER ADVANCING 1 LINES.                                     
063900     MOVE "TRANSFERS-OUT"         TO MTL-LABEL.                           
064000     MOVE TRANSFERS-OUT           TO MTL-VALUE.                           
064100     WRITE REPORT-LINE-OUT        FROM MOVEMENT-TOTALS-LINE               
064200             AFTER ADVANCING 1 LINES.                                     
064300     MOVE "NET-CHANGE"            TO MTL-LABEL.                           
064400     MOVE NET-CHANGE              TO MTL-VALUE.                           
064500     WRITE REPORT-LINE-OUT        FROM MOVEMENT-TOTALS-LINE               
064600             AFTER ADVANCING 1 LINES.                                     
064700*-----------------------------------------------------------------        
064800* Title and column heading for the per-store summary.                     
064900 300-PRINT-STORE-SUMMARY-HEADER.                                          
065000     WRITE REPORT-LINE-OUT        FROM STORE-SUMMARY-HEADER               
065100             AFTER ADVANCING PAGE.                                        
065200     WRITE REPORT-LINE-OUT        FROM STORE-SUMMARY-COLUMNS              
065300             AFTER ADVANCING 2 LINES.                                     
065400*-----------------------------------------------------------------        
065500* Four KPI lines - product count, unit count, low-stock                   
065600* count and store count - closing out the combined report.                
065700 300-PRINT-DASHBOARD-REPORT.                                              
065800     WRITE REPORT-LINE-OUT        FROM DASHBOARD-TITLE                    
065900             AFTER ADVANCING PAGE.                                        
066000     MOVE "TOTAL-PRODUCTS"        TO DD-LABEL.                            
066100     MOVE PRODUCT-COUNT           TO DD-VALUE.                            
066200     WRITE REPORT-LINE-OUT        FROM DASHBOARD-DETAIL-LINE              
066300             AFTER ADVANCING 2 LINES.                                     
066400     MOVE "TOTAL-UNITS"           TO DD-LABEL.                            
066500     MOVE TOTAL-UNITS             TO DD-VALUE.                            
066600     WRITE REPORT-LINE-OUT        FROM DASHBOARD-DETAIL-LINE              
066700             AFTER ADVANCING 1 LINES.                                     
066800     MOVE "LOW-STOCK-COUNT"       TO DD-LABEL.                            
066900     MOVE LOW-STOCK-COUNT         TO DD-VALUE.                            
067000     WRITE REPORT-LINE-OUT        FROM DASHBOARD-DETAIL-LINE              
067100             AFTER ADVANCING 1 LINES.                                     
067200     MOVE "TOTAL-STORES"          TO DD-LABEL.                            
067300     MOVE STORE-COUNT             TO DD-VALUE.                            
067400     WRITE REPORT-LINE-OUT        FROM DASHBOARD-DETAIL-LINE              
067500             AFTER ADVANCING 1 LINES.                                     
067600*-----------------------------------------------------------------        
067700* Close everything opened in 300-OPEN-ALL-FILES.                          
067800 300-CLOSE-ALL-FILES.                                                     
067900     CLOSE   PRODUCT-FILE-IN                                              
068000             STORE-FILE-IN                                                
068100             STOCK-FILE-IN                                                
068200             TRANSACTION-FILE-IN                                          
068300             PARM-FILE-IN                                                 
068400             REPORT-FILE-OUT.                                             
068500*-----------------------------------------------------------------        
068600* Console counts for the operator, the same convention                    
068700* INVMOVE uses at end of job.                                             
068800 300-DISPLAY-END-OF-JOB.                                                  
068900     DISPLAY "INVRPT - PRODUCTS ON FILE   " PRODUCT-COUNT.                
069000     DISPLAY "INVRPT - STORES ON FILE     " STORE-COUNT.                  
069100     DISPLAY "INVRPT - STOCK POSITIONS    " STOCK-COUNT.                  
069200     DISPLAY "INVRPT - LOW STOCK LINES    " LOW-STOCK-COUNT.              
069300******************************************************************        
069400* One catalog record becomes one PRODUCT-TABLE row.  A zero               
069500* reorder level on the master defaults to 10 units, the same              
069600* floor INVMOVE uses when a movement opens a new position.                
069700 400-BUILD-PRODUCT-TABLE-ENTRY.                                           
069800     ADD 1                        TO PRODUCT-COUNT.                       
069900     SET PROD-IX                  TO PRODUCT-COUNT.                       
070000     MOVE PROD-ID                 TO PT-PROD-ID (PROD-IX).                
070100     MOVE PROD-SKU                TO PT-PROD-SKU (PROD-IX).               
070200     MOVE PROD-NAME               TO PT-PROD-NAME (PROD-IX).              
070300     IF  PROD-REORDER = ZERO                                              
070400         MOVE 00010               TO PT-PROD-REORDER (PROD-IX)            
070500     ELSE                                                                 
070600         MOVE PROD-REORDER        TO PT-PROD-REORDER (PROD-IX)            
070700     END-IF.                                                              
070800*-----------------------------------------------------------------        
070900* One store master record becomes one STORE-TABLE row.                    
071000 400-BUILD-STORE-TABLE-ENTRY.                                             
071100     ADD 1                        TO STORE-COUNT.                         
071200     SET STORE-IX                 TO STORE-COUNT.                         
071300     MOVE STORE-ID                TO ST-STORE-ID (STORE-IX).              
071400     MOVE STORE-NAME              TO ST-STORE-NAME (STORE-IX).            
071500*-----------------------------------------------------------------        
071600* One stock position becomes one STOCK-TABLE row, and its                 
071700* quantity is folded into the dashboard's running unit                    
071800* total as it goes.                                                       
071900 400-BUILD-STOCK-TABLE-ENTRY.                                             
072000     ADD 1                        TO STOCK-COUNT.                         
072100     SET STOCK-IX                 TO STOCK-COUNT.                         
072200     MOVE INV-STORE-ID            TO SK-STORE-ID (STOCK-IX).              
072300     MOVE INV-PROD-ID             TO SK-PROD-ID (STOCK-IX).               
072400     MOVE INV-QTY                 TO SK-QTY (STOCK-IX).                   
072500     ADD INV-QTY                  TO TOTAL-UNITS.                         
072600*-----------------------------------------------------------------        
072700* Linear search of PRODUCT-TABLE by SEARCH-PROD-ID.  The                  
072800* table is not kept in product id order, so no binary                     
072900* search is possible here.                                                
073000 400-FIND-PRODUCT-ENTRY.                                                  
073100     MOVE "N"                     TO FOUND-SWITCH.                        
073200     MOVE ZERO                    TO FOUND-PROD-IX.                       
073300     PERFORM 410-TEST-PRODUCT-ID-MATCH                                    
073400             VARYING PROD-IX FROM 1 BY 1                                  
073500             UNTIL PROD-IX > PRODUCT-COUNT.                               
073600*-----------------------------------------------------------------        
073700* One table entry test, called once per candidate by the                  
073800* PERFORM VARYING above.                                                  
073900 410-TEST-PRODUCT-ID-MATCH.                                               
074000     IF  PT-PROD-ID (PROD-IX) = SEARCH-PROD-ID                            
074100         MOVE "Y"                 TO FOUND-SWITCH                         
074200         SET FOUND-PROD-IX        TO PROD-IX                              
074300     END-IF.                                                              
074400*-----------------------------------------------------------------        
074500* Linear search of STORE-TABLE by SEARCH-STORE-ID.                        
074600 400-FIND-STORE-ENTRY.                                                    
074700     MOVE "N"                     TO FOUND-SWITCH.                        
074800     MOVE ZERO                    TO FOUND-STORE-IX.                      
074900     PERFORM 410-TEST-STORE-ID-MATCH                                      
075000             VARYING STORE-IX FROM 1 BY 1                                 
075100             UNTIL STORE-IX > STORE-COUNT.                                
075200*-----------------------------------------------------------------        
075300* One table entry test, called once per candidate by the                  
075400* PERFORM VARYING above.                                                  
075500 410-TEST-STORE-ID-MATCH.                                                 
075600     IF  ST-STORE-ID (STORE-IX) = SEARCH-STORE-ID                         
075700         MOVE "Y"                 TO FOUND-SWITCH                         
075800         SET FOUND-STORE-IX       TO STORE-IX                             
075900     END-IF.                                                              
076000*-----------------------------------------------------------------        
076100* One stock table entry, tested against its product's reorder             
076200* level and (if low) printed - called once per STOCK-TABLE row            
076300* from the PERFORM VARYING in 200-RUN-LOW-STOCK-REPORT.                   
076400 400-PROCESS-STOCK-ENTRY-FOR-LOW-STOCK.                                   
076500     IF  FILTER-STORE-ID = ZERO                                           
076600     OR  SK-STORE-ID (STOCK-IX) = FILTER-STORE-ID                         
076700         MOVE SK-PROD-ID (STOCK-IX)   TO SEARCH-PROD-ID                   
076800         PERFORM 400-FIND-PRODUCT-ENTRY                                   
076900         IF  ENTRY-WAS-FOUND                                              
077000         AND SK-QTY (STOCK-IX) NOT >                                      
077100                 PT-PROD-REORDER (FOUND-PROD-IX)                          
077200             PERFORM 400-PRINT-LOW-STOCK-DETAIL                           
077300         END-IF                                                           
077400     END-IF.                                                              
077500*-----------------------------------------------------------------        
077600* CALLs the same INVDELTA subprogram INVMOVE uses, function               
077700* code S, to get the shortage figure printed in the last                  
077800* column.                                                                 
077900 400-PRINT-LOW-STOCK-DETAIL.                                              
078000     MOVE SK-STORE-ID (STOCK-IX)  TO SEARCH-STORE-ID.                     
078100     PERFORM 400-FIND-STORE-ENTRY.                                        
078200     MOVE "S"                     TO LI-FUNCTION-CODE.                    
078300     MOVE PT-PROD-REORDER (FOUND-PROD-IX) TO LI-REORDER-LEVEL.            
078400     MOVE SK-QTY (STOCK-IX)       TO LI-ON-HAND-QTY.                      
078500     CALL "INVDELTA"              USING LINK-INVDELTA-PARAMETERS.         
078600     MOVE SK-STORE-ID (STOCK-IX)  TO LD-STORE-ID.                         
078700     IF  ENTRY-WAS-FOUND                                                  
078800         MOVE ST-STORE-NAME (FOUND-STORE-IX) TO LD-STORE-NAME             
078900     ELSE                                                                 
079000         MOVE SPACES              TO LD-STORE-NAME                        
079100     END-IF.                                                              
079200     MOVE PT-PROD-SKU (FOUND-PROD-IX)  TO LD-SKU.                         
079300     MOVE PT-PROD-NAME (FOUND-PROD-IX) TO LD-PROD-NAME.                   
079400     MOVE SK-QTY (STOCK-IX)       TO LD-QTY.                              
079500     MOVE PT-PROD-REORDER (FOUND-PROD-IX) TO LD-REORDER.                  
079600     MOVE LI-SHORTAGE-AMT         TO LD-SHORTAGE.                         
079700     WRITE REPORT-LINE-OUT        FROM LOW-STOCK-DETAIL                   
079800             AFTER ADVANCING 1 LINES.                                     
079900     ADD 1                        TO LOW-STOCK-COUNT.                     
080000*-----------------------------------------------------------------        
080100* TRN-NOTE only prints its first 48 bytes - the field is                  
080200* wider than the report column, so the tail is dropped, not               
080300* wrapped.                                                                
080400 400-PRINT-MOVEMENT-DETAIL.                                               
080500     MOVE TRN-ID                  TO MD-TRN-ID.                           
080600     MOVE TRN-TYPE                TO MD-TYPE.                             
080700     MOVE TRN-STORE-ID            TO MD-STORE-ID.                         
080800     MOVE TRN-PROD-ID             TO MD-PROD-ID.                          
080900     MOVE TRN-QTY-EDIT-VIEW       TO MD-QTY.                              
081000     MOVE TRN-NOTE (1:48)         TO MD-NOTE.                             
081100     WRITE REPORT-LINE-OUT        FROM MOVEMENT-DETAIL                    
081200             AFTER ADVANCING 1 LINES.                                     
081300*-----------------------------------------------------------------        
081400* Control-break processing over STOCK-TABLE, which arrives in             
081500* store+product order straight off the stock position file -              
081600* no SORT verb is needed to get the break sequence.                       
081700*-----------------------------------------------------------------        
081800* Called once per STOCK-TABLE row; prints the prior store's               
081900* summary line the moment the store id changes.                           
082000 400-PROCESS-STOCK-ENTRY-FOR-SUMMARY.                                     
082100     IF  SK-STORE-ID (STOCK-IX) NOT = BREAK-STORE-ID                      
082200         IF  BREAK-STORE-ID NOT = ZERO                                    
082300             PERFORM 400-PRINT-STORE-SUMMARY-DETAIL                       
082400         END-IF                                                           
082500         MOVE SK-STORE-ID (STOCK-IX) TO BREAK-STORE-ID                    
082600         MOVE ZERO                TO BREAK-PROD-COUNT                     
082700         MOVE ZERO                TO BREAK-UNIT-TOTAL                     
082800     END-IF.                                                              
082900     ADD 1                        TO BREAK-PROD-COUNT.                    
083000     ADD SK-QTY (STOCK-IX)        TO BREAK-UNIT-TOTAL.                    
083100*-----------------------------------------------------------------        
083200* One line per store, printed by the break logic above when               
083300* the store id changes or at end of table.                                
083400 400-PRINT-STORE-SUMMARY-DETAIL.                                          
083500     MOVE BREAK-STORE-ID          TO SS-STORE-ID.                         
083600     MOVE BREAK-PROD-COUNT        TO SS-PROD-COUNT.                       
083700     MOVE BREAK-UNIT-TOTAL        TO SS-TOTAL-UNITS.                      
083800     WRITE REPORT-LINE-OUT        FROM STORE-SUMMARY-DETAIL               
083900             AFTER ADVANCING 1 LINES.                                     
