000100******************************************************************        
000200* This program is to apply a batch of stock movement requests             
000300*    against the shared product catalog and the per-store stock           
000400*    positions, and to journal every movement actually applied.           
000500*                                                                         
000600* Used File                                                               
000700*    - Product Master File (line sequential)  : PRODMAST                  
000800*    - Store Master File (line sequential)    : STOREMST                  
000900*    - Stock Position File, prior run (in)    : INVPOSIN                  
001000*    - Movement Request File (in)             : MOVEMNTS                  
001100*    - Stock Position File, this run (out)    : INVPOSOT                  
001200*    - Transaction Journal File (out, append)  : TRANJRNL                 
001300*    - Rejected Movement Listing (out)        : MOVERRS                   
001400*                                                                         
001500*   THIS IS THE ONLY PROGRAM THAT EVER CHANGES A STOCK POSITION.          
001600*   INVRPT ONLY READS WHAT THIS RUN LEAVES BEHIND, AND THE                
001700*   PRODUCT AND STORE MASTERS ARE READ-ONLY REFERENCE HERE - NO           
001800*   PROGRAM IN THIS SYSTEM MAINTAINS THE CATALOG OR THE STORE             
001900*   LIST FROM A BATCH RUN.                                                
002000*                                                                         
002100******************************************************************        
002200 IDENTIFICATION              DIVISION.                                    
002300*-----------------------------------------------------------------        
002400 PROGRAM-ID.                 INVMOVE.                                     
002500 AUTHOR.                     A MOHANTY.                                   
002600 INSTALLATION.               CHAIN OFFICE - INVENTORY CONTROL.            
002700 DATE-WRITTEN.               JANUARY 09, 1988.                            
002800 DATE-COMPILED.                                                           
002900 SECURITY.                   UNCLASSIFIED.                                
003000*-----------------------------------------------------------------        
003100*    CHANGE LOG                                                           
003200*    -------------------------------------------------------              
003300*    01/09/88  AM   0000  ORIGINAL - REPLACES THE CARD-IMAGE              
003400*                         ADJUSTMENT RUN, NOW READS A SORTED              
003500*                         MOVEMENT FILE INSTEAD OF PUNCHED                
003600*                         TRANSACTION CARDS.                              
003700*    03/22/89  BSK  0014  ADDED STORE MASTER AND MULTI-STORE              
003800*                         STOCK POSITIONS - PRIOR VERSION HELD            
003900*                         ONE STORE PER RUN.                              
004000*    11/05/90  BSK  0026  ADDED TRANSFER MOVEMENT TYPE AT                 
004100*                         REQUEST OF WAREHOUSE OPS.                       
004200*    06/02/91  RFT  0041  MOVED THE IN/OUT-TYPE AND SHORTAGE              
004300*                         ARITHMETIC OUT TO CALLED SUBPROGRAM             
004400*                         INVDELTA SO INVRPT CAN SHARE IT.                
004500*    04/18/93  DLH  0058  REJECTED REQUESTS NOW LOGGED WITH A             
004600*                         REASON TEXT INSTEAD OF A BARE ECHO.             
004700*    09/09/98  ECS  0102  Y2K PASS - NO 2-DIGIT YEAR FIELDS               
004800*                         EXIST ON ANY FILE THIS PROGRAM READS            
004900*                         OR WRITES.                                      
005000*    02/17/00  ECS  0104  CONFIRMED CLEAN RUN OVER ROLLOVER               
005100*                         WEEKEND, NO DATE LOGIC IN THIS PGM.             
005200*    04/14/03  KJD  0130  NEW POSITIONS NOW OPENED AT ZERO                
005300*                         RATHER THAN REJECTED WHEN A MOVEMENT            
005400*                         NAMES A STORE/PRODUCT PAIR NOT YET              
005500*                         ON THE STOCK FILE.                              
005600*    10/30/07  KJD  0151  TRANSFER SOURCE/DEST NOW REQUIRED TO            
005700*                         DIFFER - OPS HAD BEEN KEYING SELF-              
005800*                         TRANSFERS TO "PARK" QUANTITY.                   
005900*    03/11/09  KJD  0165  RESEARCHED A HOME-OFFICE REQUEST TO             
006000*                         LET THIS RUN ALSO MAINTAIN PRODUCT              
006100*                         NAME/CATEGORY/COST/PRICE FROM THE               
006200*                         MOVEMENT FILE.  DECLINED - THIS RUN             
006300*                         BOOK DEFINES MOVEMENTS AS ADJUST OR             
006400*                         TRANSFER ONLY AND HOLDS PRODUCT                 
006500*                         MASTER AS READ-ONLY HERE; ANY CATALOG           
006600*                         MAINTENANCE STAYS ON ONLINE-UPDATE,             
006700*                         WHERE IT ALREADY LIVES.                         
006800*    02/02/21  NCH  0122  ERROR LISTING NOW MOVES MOV-QTY-ALPHA-          
006900*                         VIEW INSTEAD OF MOV-QTY SO A GARBLED            
007000*                         QUANTITY CANNOT DRAW AN INVALID NUMERIC         
007100*                         MOVE ON ITS WAY TO THE REJECT LISTING.          
007200******************************************************************        
007300 ENVIRONMENT                 DIVISION.                                    
007400*-----------------------------------------------------------------        
007500 CONFIGURATION               SECTION.                                     
007600 SOURCE-COMPUTER.            CHAIN-OFFICE-3090.                           
007700 SPECIAL-NAMES.                                                           
007800     C01 IS TOP-OF-FORM.                                                  
007900*-----------------------------------------------------------------        
008000 INPUT-OUTPUT                SECTION.                                     
008100 FILE-CONTROL.                                                            
008200     SELECT  PRODUCT-FILE-IN                                              
008300             ASSIGN TO PRODMAST                                           
008400             ORGANIZATION IS LINE SEQUENTIAL                              
008500             FILE STATUS IS PRODMAST-STATUS.                              
008600                                                                          
008700     SELECT  STORE-FILE-IN                                                
008800             ASSIGN TO STOREMST                                           
008900             ORGANIZATION IS LINE SEQUENTIAL                              
009000             FILE STATUS IS STOREMST-STATUS.                              
009100                                                                          
009200     SELECT  STOCK-FILE-IN                                                
009300             ASSIGN TO INVPOSIN                                           
009400             ORGANIZATION IS LINE SEQUENTIAL                              
009500             FILE STATUS IS INVPOSIN-STATUS.                              
009600                                                                          
009700     SELECT  MOVEMENT-FILE-IN                                             
009800             ASSIGN TO MOVEMNTS                                           
009900             ORGANIZATION IS LINE SEQUENTIAL                              
010000             FILE STATUS IS MOVEMNTS-STATUS.                              
010100                                                                          
010200     SELECT  STOCK-FILE-OUT                                               
010300             ASSIGN TO INVPOSOT                                           
010400             ORGANIZATION IS LINE SEQUENTIAL                              
010500             FILE STATUS IS INVPOSOT-STATUS.                              
010600                                                                          
010700     SELECT  TRANSACTION-FILE-OUT                                         
010800             ASSIGN TO TRANJRNL                                           
010900             ORGANIZATION IS LINE SEQUENTIAL                              
011000             FILE STATUS IS TRANJRNL-STATUS.                              
011100                                                                          
011200     SELECT  ERROR-FILE-OUT                                               
011300             ASSIGN TO MOVERRS                                            
011400             ORGANIZATION IS LINE SEQUENTIAL                              
011500             FILE STATUS IS MOVERRS-STATUS.                               
011600******************************************************************        
011700 DATA                        DIVISION.                                    
011800*-----------------------------------------------------------------        
011900 FILE                        SECTION.                                     
012000* Reference only in this program - never written.                         
012100 FD  PRODUCT-FILE-IN                                                      
012200     RECORD CONTAINS 97 CHARACTERS.                                       
012300     COPY PRODMAS.                                                        
012400                                                                          
012500* Reference only in this program - never written.                         
012600 FD  STORE-FILE-IN                                                        
012700     RECORD CONTAINS 96 CHARACTERS.                                       
012800     COPY STOREMAS.                                                       
012900                                                                          
013000* Last run's positions, in store+product order.                           
013100 FD  STOCK-FILE-IN                                                        
013200     RECORD CONTAINS 30 CHARACTERS.                                       
013300     COPY INVPOS.                                                         
013400                                                                          
013500* One entry per ADJUST or TRANSFER request, applied in file order.        
013600 FD  MOVEMENT-FILE-IN                                                     
013700     RECORD CONTAINS 67 CHARACTERS.                                       
013800     COPY MOVEREQ.                                                        
013900                                                                          
014000* This run's positions, written at end of run for tomorrow.               
014100 FD  STOCK-FILE-OUT                                                       
014200     RECORD CONTAINS 30 CHARACTERS.                                       
014300 01  STOCK-RECORD-OUT.                                                    
014400     05  SO-STORE-ID              PIC 9(04).                              
014500     05  SO-PROD-ID               PIC 9(04).                              
014600     05  SO-QTY                   PIC S9(07).                             
014700     05  FILLER                   PIC X(15).                              
014800                                                                          
014900* Appended to, never rewritten - one entry per applied request.           
015000 FD  TRANSACTION-FILE-OUT                                                 
015100     RECORD CONTAINS 100 CHARACTERS.                                      
015200     COPY TRANJRNL.                                                       
015300                                                                          
015400 FD  ERROR-FILE-OUT                                                       
015500     RECORD CONTAINS 100 CHARACTERS.                                      
015600 01  ERROR-LISTING-LINE.                                                  
015700     05  ERR-MOVEMENT-ECHO.                                               
015800         10  ERR-MOV-TYPE         PIC X(08).                              
015900         10  FILLER               PIC X(01).                              
016000         10  ERR-STORE-ID         PIC 9(04).                              
016100         10  FILLER               PIC X(01).                              
016200         10  ERR-DEST-STORE       PIC 9(04).                              
016300         10  FILLER               PIC X(01).                              
016400         10  ERR-PROD-ID          PIC 9(04).                              
016500         10  FILLER               PIC X(01).                              
016600         10  ERR-QTY              PIC X(07).                              
016700     05  FILLER                   PIC X(02).                              
016800     05  ERR-REASON-TEXT          PIC X(30).                              
016900     05  FILLER                   PIC X(02).                              
017000     05  ERR-MESSAGE              PIC X(35).                              
017100*                                                                         
017200*    ERR-RAW-LINE GIVES 400-WRITE-ERROR-LISTING-LINE A SINGLE             
017300*    FIELD TO BLANK THE WHOLE RECORD WITH BEFORE THE GROUPS               
017400*    ABOVE ARE FILLED IN, RATHER THAN A SEPARATE INITIALIZE OF            
017500*    EACH GROUP.                                                          
017600*                                                                         
017700 01  ERROR-LISTING-ALT REDEFINES ERROR-LISTING-LINE.                      
017800     05  ERR-RAW-LINE             PIC X(100).                             
017900*-----------------------------------------------------------------        
018000 WORKING-STORAGE             SECTION.                                     
018100*-----------------------------------------------------------------        
018200*                                                                         
018300*    ONE STATUS BYTE PER FILE - THE SHOP CONVENTION IS TWO                
018400*    ZEROES FOR A GOOD READ/WRITE, ANYTHING ELSE GETS AN                  
018500*    ABEND RATHER THAN A SILENT SKIP.                                     
018600*                                                                         
018700 01  FILE-STATUSES.                                                       
018800     05  PRODMAST-STATUS          PIC X(02).                              
018900     05  STOREMST-STATUS          PIC X(02).                              
019000     05  INVPOSIN-STATUS          PIC X(02).                              
019100     05  MOVEMNTS-STATUS          PIC X(02).                              
019200     05  INVPOSOT-STATUS          PIC X(02).                              
019300     05  TRANJRNL-STATUS          PIC X(02).                              
019400     05  MOVERRS-STATUS           PIC X(02).                              
019500                                                                          
019600*                                                                         
019700*    ONE END-OF-FILE SWITCH PER INPUT FILE, PLUS THE TABLE-               
019800*    SEARCH FOUND SWITCH AND THE REJECT SWITCH THE DISPATCH               
019900*    PARAGRAPH SETS ON EVERY REQUEST.                                     
020000*                                                                         
020100 01  SWITCHES.                                                            
020200     05  MOVEMENTS-EOF-SW         PIC X(01) VALUE "N".                    
020300         88  MOVEMENTS-EOF                  VALUE "Y".                    
020400     05  PRODUCT-EOF-SW           PIC X(01) VALUE "N".                    
020500         88  PRODUCT-EOF                    VALUE "Y".                    
020600     05  STORE-EOF-SW             PIC X(01) VALUE "N".                    
020700         88  STORE-EOF                      VALUE "Y".                    
020800     05  STOCK-EOF-SW             PIC X(01) VALUE "N".                    
020900         88  STOCK-EOF                      VALUE "Y".                    
021000     05  REJECT-SWITCH         PIC X(01) VALUE "N".                       
021100         88  REQUEST-REJECTED             VALUE "Y".                      
021200     05  FOUND-SWITCH          PIC X(01) VALUE "N".                       
021300         88  ENTRY-WAS-FOUND              VALUE "Y".                      
021400                                                                          
021500*                                                                         
021600*    HOW MANY ROWS ARE CURRENTLY LOADED IN EACH OF THE THREE              
021700*    IN-MEMORY TABLES BUILT AT THE START OF THE RUN.                      
021800*                                                                         
021900 01  TABLE-COUNTS.                                                        
022000     05  PRODUCT-COUNT         PIC 9(05) COMP VALUE ZERO.                 
022100     05  STORE-COUNT           PIC 9(05) COMP VALUE ZERO.                 
022200     05  STOCK-COUNT           PIC 9(05) COMP VALUE ZERO.                 
022300                                                                          
022400*                                                                         
022500*    ONE COUNTER PER MOVEMENT TYPE PLUS THE REJECTION COUNT -             
022600*    ALL FOUR PRINT ON THE CONSOLE AT END OF JOB.                         
022700*                                                                         
022800 01  RUN-COUNTERS.                                                        
022900     05  MOVEMENT-COUNT        PIC 9(05) COMP VALUE ZERO.                 
023000     05  ERROR-COUNT           PIC 9(05) COMP VALUE ZERO.                 
023100     05  ADJUST-COUNT          PIC 9(05) COMP VALUE ZERO.                 
023200     05  TRANSFER-COUNT        PIC 9(05) COMP VALUE ZERO.                 
023300 01  RUN-COUNTERS-TABLE REDEFINES RUN-COUNTERS.                           
023400     05  RUN-COUNTER-ENTRY     PIC 9(05) COMP OCCURS 4 TIMES.             
023500                                                                          
023600*                                                                         
023700*    ASSIGNED IN STRICT ASCENDING SEQUENCE AND NEVER RE-                  
023800*    USED - THE COUNTER LIVES FOR THE LENGTH OF THE RUN ONLY,             
023900*    IT IS NOT CARRIED FORWARD ON ANY FILE.                               
024000*                                                                         
024100 01  TRN-ID-COUNTER            PIC 9(06) COMP VALUE ZERO.                 
024200                                                                          
024300*                                                                         
024400*    THE THREE TABLES BELOW ARE THE ONLY WAY THIS PROGRAM LOOKS           
024500*    UP A STORE, PRODUCT OR STOCK POSITION - THE MASTER FILES             
024600*    ARE READ ONCE, SEQUENTIALLY, AT THE START OF THE RUN AND             
024700*    NEVER RE-READ.  THIS IS AN IN-MEMORY TABLE SEARCH SHOP,              
024800*    NOT AN INDEXED-FILE SHOP, FOR RUNS THIS SIZE.                        
024900*                                                                         
025000*                                                                         
025100*    THE ENTIRE PRODUCT CATALOG, LOADED ONCE AT THE START OF              
025200*    THE RUN.  ADJUST AND TRANSFER REQUESTS ONLY EVER READ                
025300*    FROM IT - NOTHING IN THIS PROGRAM EVER WRITES A ROW                  
025400*    BACK OUT.                                                            
025500*                                                                         
025600 01  PRODUCT-TABLE.                                                       
025700     05  PT-ENTRY OCCURS 500 TIMES INDEXED BY PROD-IX.                    
025800         10  PT-PROD-ID           PIC 9(04).                              
025900         10  PT-PROD-SKU          PIC X(15).                              
026000         10  PT-PROD-NAME         PIC X(30).                              
026100         10  PT-PROD-CATEGORY     PIC X(15).                              
026200         10  PT-PROD-REORDER      PIC 9(05).                              
026300         10  PT-PROD-UNIT-COST    PIC 9(07)V99.                           
026400         10  PT-PROD-SELL-PRC     PIC 9(07)V99.                           
026500                                                                          
026600*                                                                         
026700*    THE ENTIRE STORE MASTER, LOADED THE SAME WAY, SEARCHED               
026800*    ONLY WHEN A TRANSFER REQUEST NEEDS TO CONFIRM ITS                    
026900*    DESTINATION STORE EXISTS.                                            
027000*                                                                         
027100 01  STORE-TABLE.                                                         
027200     05  ST-ENTRY OCCURS 200 TIMES INDEXED BY STORE-IX.                   
027300         10  ST-STORE-ID          PIC 9(04).                              
027400         10  ST-STORE-NAME        PIC X(30).                              
027500         10  ST-STORE-LOC         PIC X(40).                              
027600                                                                          
027700*                                                                         
027800*    ONE ROW PER STORE/PRODUCT STOCK POSITION - THE WORKING               
027900*    COPY EVERY ADJUST AND TRANSFER REQUEST UPDATES, WRITTEN              
028000*    BACK OUT WHOLESALE AT END OF RUN BY 300-DUMP-STOCK-                  
028100*    POSITIONS.                                                           
028200*                                                                         
028300 01  STOCK-TABLE.                                                         
028400     05  SK-ENTRY OCCURS 4000 TIMES INDEXED BY STOCK-IX.                  
028500         10  SK-STORE-ID          PIC 9(04).                              
028600         10  SK-PROD-ID           PIC 9(04).                              
028700         10  SK-QTY               PIC S9(07).                             
028800*                                                                         
028900*    SK-QTY-SIGN-VIEW LETS 400-VALIDATE-ADJUST-REQUEST TRAP A             
029000*    WOULD-BE-NEGATIVE RESULT ON THE SIGN BYTE ALONE, THE SAME            
029100*    WAY EVERY SIGNED FIELD IN THIS SHOP HAS BEEN TESTED SINCE            
029200*    THE 370 DAYS.                                                        
029300*                                                                         
029400         10  SK-QTY-SIGN-VIEW REDEFINES SK-QTY.                           
029500             15  SK-QTY-DIGITS    PIC 9(06).                              
029600             15  SK-QTY-SIGN-BYTE PIC X(01).                              
029700                                                                          
029800*                                                                         
029900*    SEARCH KEYS AND FOUND-INDEX HOLDERS FOR THE TABLE LOOKUP             
030000*    PARAGRAPHS BELOW - REUSED ACROSS ALL THREE TABLES, ONE               
030100*    LOOKUP AT A TIME.                                                    
030200*                                                                         
030300 01  WORK-FIELDS.                                                         
030400     05  FOUND-PROD-IX         PIC 9(05) COMP VALUE ZERO.                 
030500     05  FOUND-STORE-IX        PIC 9(05) COMP VALUE ZERO.                 
030600     05  FOUND-STOCK-IX        PIC 9(05) COMP VALUE ZERO.                 
030700     05  DEST-STOCK-IX         PIC 9(05) COMP VALUE ZERO.                 
030800     05  DEST-FOUND-SWITCH     PIC X(01) VALUE "N".                       
030900         88  DEST-WAS-FOUND               VALUE "Y".                      
031000     05  NEW-QTY               PIC S9(07) VALUE ZERO.                     
031100     05  REJECT-REASON         PIC X(35) VALUE SPACES.                    
031200     05  DEST-STORE-NAME       PIC X(30) VALUE SPACES.                    
031300     05  SRCE-STORE-NAME       PIC X(30) VALUE SPACES.                    
031400     05  SEARCH-STORE-ID       PIC 9(04) VALUE ZERO.                      
031500     05  SEARCH-PROD-ID        PIC 9(04) VALUE ZERO.                      
031600                                                                          
031700*                                                                         
031800*    SAME LINKAGE LAYOUT INVRPT USES ON ITS CALL TO INVDELTA -            
031900*    FUNCTION CODE A (APPLY) IS THE ONLY ONE THIS PROGRAM                 
032000*    EVER PASSES.                                                         
032100*                                                                         
032200 01  LINK-INVDELTA-PARAMETERS.                                            
032300     05  LI-FUNCTION-CODE         PIC X(01).                              
032400     05  LI-SIGNED-QTY            PIC S9(07).                             
032500     05  LI-REORDER-LEVEL         PIC 9(05).                              
032600     05  LI-ON-HAND-QTY           PIC 9(07).                              
032700     05  LI-RESULT-TYPE           PIC X(08).                              
032800     05  LI-RESULT-QTY            PIC 9(07).                              
032900     05  LI-SHORTAGE-AMT          PIC 9(05).                              
033000     05  LI-BAD-FUNCTION-SW       PIC X(01).                              
033100*-----------------------------------------------------------------        
033200 PROCEDURE                   DIVISION.                                    
033300*-----------------------------------------------------------------        
033400* Main procedure - load the three masters, then work the                  
033500* movement file one request at a time in the order it was                 
033600* keyed.  There is no sort step; the batch applies in file                
033700* order, exactly as BSK's original design intended.                       
033800*-----------------------------------------------------------------        
033900 100-RUN-INVENTORY-MOVEMENTS.                                             
034000     PERFORM 200-INITIATE-MOVEMENT-RUN.                                   
034100     PERFORM 200-PROCEED-MOVEMENT-RUN UNTIL MOVEMENTS-EOF.                
034200     PERFORM 200-TERMINATE-MOVEMENT-RUN.                                  
034300     STOP RUN.                                                            
034400*-----------------------------------------------------------------        
034500* Open every file, build the three in-memory tables from the              
034600* product, store and stock masters, then prime the movement               
034700* loop with the first movement record.                                    
034800*-----------------------------------------------------------------        
034900 200-INITIATE-MOVEMENT-RUN.                                               
035000     PERFORM 300-OPEN-ALL-FILES.                                          
035100     PERFORM 300-LOAD-PRODUCT-MASTER.                                     
035200     PERFORM 300-LOAD-STORE-MASTER.                                       
035300     PERFORM 300-LOAD-INVENTORY-POSITIONS.                                
035400     PERFORM 300-READ-MOVEMENT-RECORD.                                    
035500*-----------------------------------------------------------------        
035600* One movement request per pass - validate, apply, journal or             
035700* reject, then move on to the next request.                               
035800*-----------------------------------------------------------------        
035900 200-PROCEED-MOVEMENT-RUN.                                                
036000     ADD 1                        TO MOVEMENT-COUNT.                      
036100     PERFORM 300-DISPATCH-MOVEMENT-REQUEST THRU                           
036200             300-DISPATCH-MOVEMENT-REQUEST-EXIT.                          
036300     PERFORM 300-READ-MOVEMENT-RECORD.                                    
036400*-----------------------------------------------------------------        
036500* Write the stock file for the next run, close everything down.           
036600*-----------------------------------------------------------------        
036700 200-TERMINATE-MOVEMENT-RUN.                                              
036800     PERFORM 300-DUMP-STOCK-POSITIONS.                                    
036900     PERFORM 300-CLOSE-ALL-FILES.                                         
037000     PERFORM 300-DISPLAY-END-OF-JOB.                                      
037100******************************************************************        
037200* Open every file this run touches - PRODUCT-FILE-IN and                  
037300* STORE-FILE-IN are read-only reference; the rest turn over               
037400* every run.                                                              
037500 300-OPEN-ALL-FILES.                                                      
037600     OPEN    INPUT   PRODUCT-FILE-IN                                      
037700             INPUT   STORE-FILE-IN                                        
037800             INPUT   STOCK-FILE-IN                                        
037900             INPUT   MOVEMENT-FILE-IN                                     
038000             OUTPUT  STOCK-FILE-OUT                                       
038100             EXTEND  TRANSACTION-FILE-OUT                                 
038200             OUTPUT  ERROR-FILE-OUT.                                      
038300*-----------------------------------------------------------------        
038400* Load the product master into PRODUCT-TABLE.  A duplicate SKU            
038500* is a load-time error - the second and later record for that             
038600* SKU is logged to the error listing and does not overwrite the           
038700* table entry already built for the first.  A blank reorder               
038800* level on the master defaults to 10, matching the catalog                
038900* maintenance default for a newly added product.                          
039000*-----------------------------------------------------------------        
039100 300-LOAD-PRODUCT-MASTER.                                                 
039200     PERFORM 310-READ-PRODUCT-RECORD UNTIL PRODUCT-EOF.                   
039300*-----------------------------------------------------------------        
039400* One catalog record at a time until end of file.                         
039500 310-READ-PRODUCT-RECORD.                                                 
039600     READ PRODUCT-FILE-IN                                                 
039700         AT END      MOVE "Y"         TO PRODUCT-EOF-SW                   
039800         NOT AT END  PERFORM 400-BUILD-PRODUCT-TABLE-ENTRY                
039900     END-READ.                                                            
040000*-----------------------------------------------------------------        
040100* Load the store master the same way the catalog was loaded               
040200* above.                                                                  
040300 300-LOAD-STORE-MASTER.                                                   
040400     PERFORM 310-READ-STORE-RECORD UNTIL STORE-EOF.                       
040500*-----------------------------------------------------------------        
040600* One store record at a time until end of file.                           
040700 310-READ-STORE-RECORD.                                                   
040800     READ STORE-FILE-IN                                                   
040900         AT END      MOVE "Y"         TO STORE-EOF-SW                     
041000         NOT AT END  PERFORM 400-BUILD-STORE-TABLE-ENTRY                  
041100     END-READ.                                                            
041200*-----------------------------------------------------------------        
041300* Load last run's stock positions - this run's movements                  
041400* apply against these figures, in memory, one at a time.                  
041500 300-LOAD-INVENTORY-POSITIONS.                                            
041600     PERFORM 310-READ-STOCK-POSITION-RECORD UNTIL STOCK-EOF.              
041700*-----------------------------------------------------------------        
041800 310-READ-STOCK-POSITION-RECORD.                                          
041900     READ STOCK-FILE-IN                                                   
042000         AT END      MOVE "Y"         TO STOCK-EOF-SW                     
042100         NOT AT END  PERFORM 400-BUILD-STOCK-TABLE-ENTRY                  
042200     END-READ.                                                            
042300*-----------------------------------------------------------------        
042400* One movement request at a time until end of file.                       
042500 300-READ-MOVEMENT-RECORD.                                                
042600     READ MOVEMENT-FILE-IN                                                
042700         AT END      MOVE "Y"     TO MOVEMENTS-EOF-SW                     
042800     END-READ.                                                            
042900*-----------------------------------------------------------------        
043000*-----------------------------------------------------------------        
043100* Route the current movement request to its validation and                
043200* apply paragraphs, or reject it if the type is neither ADJUST            
043300* NOR TRANSFER.  GO TO the exit label the moment a validation             
043400* fails so the matching APPLY paragraph is never reached.                 
043500*-----------------------------------------------------------------        
043600 300-DISPATCH-MOVEMENT-REQUEST.                                           
043700     MOVE "N"                     TO REJECT-SWITCH.                       
043800     IF  MOV-TYPE-IS-ADJUST                                               
043900         ADD 1                    TO ADJUST-COUNT                         
044000         PERFORM 400-VALIDATE-ADJUST-REQUEST                              
044100         IF  REQUEST-REJECTED                                             
044200             GO TO 300-DISPATCH-MOVEMENT-REQUEST-EXIT                     
044300         END-IF                                                           
044400         PERFORM 400-APPLY-ADJUST-REQUEST                                 
044500     ELSE                                                                 
044600     IF  MOV-TYPE-IS-TRANSFER                                             
044700         ADD 1                    TO TRANSFER-COUNT                       
044800         PERFORM 400-VALIDATE-TRANSFER-REQUEST                            
044900         IF  REQUEST-REJECTED                                             
045000             GO TO 300-DISPATCH-MOVEMENT-REQUEST-EXIT                     
045100         END-IF                                                           
045200         PERFORM 400-APPLY-TRANSFER-REQUEST                               
045300     ELSE                                                                 
045400         MOVE "UNKNOWN MOVEMENT TYPE"                                     
045500                                  TO REJECT-REASON                        
045600         PERFORM 400-WRITE-ERROR-LISTING-LINE                             
045700     END-IF                                                               
045800     END-IF.                                                              
045900 300-DISPATCH-MOVEMENT-REQUEST-EXIT.                                      
046000     EXIT.                                                                
046100*-----------------------------------------------------------------        
046200* Write STOCK-TABLE back out as the stock position file for the           
046300* next run.                                                               
046400*-----------------------------------------------------------------        
046500 300-DUMP-STOCK-POSITIONS.                                                
046600     PERFORM 400-WRITE-STOCK-POSITION-OUT                                 
046700             VARYING STOCK-IX FROM 1 BY 1                                 
046800             UNTIL STOCK-IX > STOCK-COUNT.                                
046900*-----------------------------------------------------------------        
047000*-----------------------------------------------------------------        
047100* Close everything opened in 300-OPEN-ALL-FILES.                          
047200 300-CLOSE-ALL-FILES.                                                     
047300     CLOSE   PRODUCT-FILE-IN                                              
047400             STORE-FILE-IN                                                
047500             STOCK-FILE-IN                                                
047600             MOVEMENT-FILE-IN                                             
047700             STOCK-FILE-OUT                                               
047800             TRANSACTION-FILE-OUT                                         
047900             ERROR-FILE-OUT.                                              
048000*-----------------------------------------------------------------        
048100* Console counts for the operator - the same four figures                 
048200* have printed here since the program was first written.                  
048300 300-DISPLAY-END-OF-JOB.                                                  
048400     DISPLAY "INVMOVE - MOVEMENTS READ    " MOVEMENT-COUNT.               
048500     DISPLAY "INVMOVE - ADJUST REQUESTS    " ADJUST-COUNT.                
048600     DISPLAY "INVMOVE - TRANSFER REQUESTS  " TRANSFER-COUNT.              
048700     DISPLAY "INVMOVE - REJECTED REQUESTS  " ERROR-COUNT.                 
048800******************************************************************        
048900* One catalog record becomes one PRODUCT-TABLE row.  Loaded               
049000* once, at the start of the run, and never rewritten.                     
049100 400-BUILD-PRODUCT-TABLE-ENTRY.                                           
049200     MOVE "N"                     TO FOUND-SWITCH.                        
049300     PERFORM 410-TEST-PRODUCT-SKU-DUP                                     
049400             VARYING PROD-IX FROM 1 BY 1                                  
049500             UNTIL PROD-IX > PRODUCT-COUNT.                               
049600     IF  ENTRY-WAS-FOUND                                                  
049700         PERFORM 400-WRITE-PRODUCT-LOAD-ERROR                             
049800     ELSE                                                                 
049900         ADD 1                    TO PRODUCT-COUNT                        
050000         SET PROD-IX              TO PRODUCT-COUNT                        
050100         MOVE PROD-ID             TO PT-PROD-ID (PROD-IX)                 
050200         MOVE PROD-SKU            TO PT-PROD-SKU (PROD-IX)                
050300         MOVE PROD-NAME           TO PT-PROD-NAME (PROD-IX)               
050400         MOVE PROD-CATEGORY       TO PT-PROD-CATEGORY (PROD-IX)           
050500         IF  PROD-REORDER = ZERO                                          
050600             MOVE 00010           TO PT-PROD-REORDER (PROD-IX)            
050700         ELSE                                                             
050800             MOVE PROD-REORDER    TO PT-PROD-REORDER (PROD-IX)            
050900         END-IF                                                           
051000         MOVE PROD-UNIT-COST      TO PT-PROD-UNIT-COST (PROD-IX)          
051100         MOVE PROD-SELL-PRC       TO PT-PROD-SELL-PRC (PROD-IX)           
051200     END-IF.                                                              
051300*-----------------------------------------------------------------        
051400* One table entry test, called once per existing row by the               
051500* PERFORM VARYING above - catches a duplicate SKU on the                  
051600* catalog before it is loaded.                                            
051700 410-TEST-PRODUCT-SKU-DUP.                                                
051800     IF  PT-PROD-SKU (PROD-IX) = PROD-SKU                                 
051900         MOVE "Y"                 TO FOUND-SWITCH                         
052000     END-IF.                                                              
052100*-----------------------------------------------------------------        
052200* A duplicate SKU on the master is a catalog-maintenance error,           
052300* not a movement error, but it shares the same error listing so           
052400* the operator sees every rejection in one place.                         
052500*-----------------------------------------------------------------        
052600 400-WRITE-PRODUCT-LOAD-ERROR.                                            
052700     MOVE SPACES                  TO ERR-RAW-LINE.                        
052800     MOVE "PRODUCT "               TO ERR-MOV-TYPE.                       
052900     MOVE PROD-ID                  TO ERR-PROD-ID.                        
053000     MOVE "DUPLICATE SKU - ALREADY EXISTS"                                
053100                                   TO ERR-MESSAGE.                        
053200     MOVE PROD-SKU                 TO ERR-REASON-TEXT.                    
053300     WRITE ERROR-LISTING-LINE.                                            
053400     ADD 1                         TO ERROR-COUNT.                        
053500*-----------------------------------------------------------------        
053600* One store master record becomes one STORE-TABLE row.                    
053700 400-BUILD-STORE-TABLE-ENTRY.                                             
053800     ADD 1                        TO STORE-COUNT.                         
053900     SET STORE-IX                 TO STORE-COUNT.                         
054000     MOVE STORE-ID                TO ST-STORE-ID (STORE-IX).              
054100     MOVE STORE-NAME              TO ST-STORE-NAME (STORE-IX).            
054200     MOVE STORE-LOC               TO ST-STORE-LOC (STORE-IX).             
054300*-----------------------------------------------------------------        
054400* One stock position becomes one STOCK-TABLE row - this is                
054500* the in-memory copy every ADJUST and TRANSFER request                    
054600* updates before it is written back at end of run.                        
054700 400-BUILD-STOCK-TABLE-ENTRY.                                             
054800     ADD 1                        TO STOCK-COUNT.                         
054900     SET STOCK-IX                 TO STOCK-COUNT.                         
055000     MOVE INV-STORE-ID            TO SK-STORE-ID (STOCK-IX).              
055100     MOVE INV-PROD-ID             TO SK-PROD-ID (STOCK-IX).               
055200     MOVE INV-QTY                 TO SK-QTY (STOCK-IX).                   
055300*-----------------------------------------------------------------        
055400* Linear search of PRODUCT-TABLE by SEARCH-PROD-ID.                       
055500 400-FIND-PRODUCT-ENTRY.                                                  
055600     MOVE "N"                     TO FOUND-SWITCH.                        
055700     MOVE ZERO                    TO FOUND-PROD-IX.                       
055800     PERFORM 410-TEST-PRODUCT-ID-MATCH                                    
055900             VARYING PROD-IX FROM 1 BY 1                                  
056000             UNTIL PROD-IX > PRODUCT-COUNT.                               
056100*-----------------------------------------------------------------        
056200* One table entry test, called once per candidate by the                  
056300* PERFORM VARYING above.                                                  
056400 410-TEST-PRODUCT-ID-MATCH.                                               
056500     IF  PT-PROD-ID (PROD-IX) = MOV-PROD-ID                               
056600         MOVE "Y"                 TO FOUND-SWITCH                         
056700         SET FOUND-PROD-IX        TO PROD-IX                              
056800     END-IF.                                                              
056900*-----------------------------------------------------------------        
057000* Linear search of STORE-TABLE by SEARCH-STORE-ID.                        
057100 400-FIND-STORE-ENTRY.                                                    
057200*    EXPECTS THE CALLER TO HAVE MOVED THE STORE NUMBER SOUGHT             
057300*    INTO SEARCH-STORE-ID BEFORE THIS IS PERFORMED, SINCE THIS            
057400*    PARAGRAPH IS SHARED BY THE SOURCE-STORE AND DEST-STORE               
057500*    LOOKUPS ON A TRANSFER REQUEST.                                       
057600     MOVE "N"                     TO FOUND-SWITCH.                        
057700     MOVE ZERO                    TO FOUND-STORE-IX.                      
057800     PERFORM 410-TEST-STORE-ID-MATCH                                      
057900             VARYING STORE-IX FROM 1 BY 1                                 
058000             UNTIL STORE-IX > STORE-COUNT.                                
058100*-----------------------------------------------------------------        
058200* One table entry test, called once per candidate by the                  
058300* PERFORM VARYING above.                                                  
058400 410-TEST-STORE-ID-MATCH.                                                 
058500     IF  ST-STORE-ID (STORE-IX) = SEARCH-STORE-ID                         
058600         MOVE "Y"                 TO FOUND-SWITCH                         
058700         SET FOUND-STORE-IX       TO STORE-IX                             
058800     END-IF.                                                              
058900*-----------------------------------------------------------------        
059000* Linear search of STOCK-TABLE by SEARCH-STORE-ID and                     
059100* SEARCH-PROD-ID together - a position not found here is                  
059200* opened fresh by 400-OPEN-STOCK-ENTRY-AT-ZERO below.                     
059300 400-FIND-STOCK-ENTRY.                                                    
059400*    EXPECTS THE CALLER TO HAVE MOVED THE STORE/PRODUCT PAIR              
059500*    SOUGHT INTO SEARCH-STORE-ID AND SEARCH-PROD-ID - SAME                
059600*    REASON AS 400-FIND-STORE-ENTRY ABOVE.                                
059700     MOVE "N"                     TO FOUND-SWITCH.                        
059800     MOVE ZERO                    TO FOUND-STOCK-IX.                      
059900     PERFORM 410-TEST-STOCK-KEY-MATCH                                     
060000             VARYING STOCK-IX FROM 1 BY 1                                 
060100             UNTIL STOCK-IX > STOCK-COUNT.                                
060200*-----------------------------------------------------------------        
060300* One table entry test, called once per candidate by the                  
060400* PERFORM VARYING above.                                                  
060500 410-TEST-STOCK-KEY-MATCH.                                                
060600     IF  SK-STORE-ID (STOCK-IX) = SEARCH-STORE-ID                         
060700     AND SK-PROD-ID  (STOCK-IX) = SEARCH-PROD-ID                          
060800         MOVE "Y"                 TO FOUND-SWITCH                         
060900         SET FOUND-STOCK-IX       TO STOCK-IX                             
061000     END-IF.                                                              
061100*-----------------------------------------------------------------        
061200* Open a new stock position at zero for the pair carried in               
061300* SEARCH-STORE-ID/SEARCH-PROD-ID and leave FOUND-STOCK-IX                 
061400* pointing at it, the same way a new (store, product) pair                
061500* arrives on the position file after its first movement.                  
061600*-----------------------------------------------------------------        
061700 400-OPEN-STOCK-ENTRY-AT-ZERO.                                            
061800     ADD 1                        TO STOCK-COUNT.                         
061900     SET STOCK-IX                 TO STOCK-COUNT.                         
062000     MOVE SEARCH-STORE-ID         TO SK-STORE-ID (STOCK-IX).              
062100     MOVE SEARCH-PROD-ID          TO SK-PROD-ID  (STOCK-IX).              
062200     MOVE ZERO                    TO SK-QTY       (STOCK-IX).             
062300     SET FOUND-STOCK-IX           TO STOCK-IX.                            
062400*-----------------------------------------------------------------        
062500* Delta must be non-zero, store and product must be on the                
062600* masters, and the resulting quantity must not go negative.               
062700*-----------------------------------------------------------------        
062800 400-VALIDATE-ADJUST-REQUEST.                                             
062900     MOVE "N"                     TO REJECT-SWITCH.                       
063000     IF  MOV-QTY = ZERO                                                   
063100         MOVE "ADJUSTMENT QUANTITY MUST BE NON-ZERO"                      
063200                                  TO REJECT-REASON                        
063300         PERFORM 400-WRITE-ERROR-LISTING-LINE                             
063400         GO TO 400-VALIDATE-ADJUST-REQUEST-EXIT                           
063500     END-IF.                                                              
063600     PERFORM 400-FIND-PRODUCT-ENTRY.                                      
063700     IF  NOT ENTRY-WAS-FOUND                                              
063800         MOVE "UNKNOWN PRODUCT ID"  TO REJECT-REASON                      
063900         PERFORM 400-WRITE-ERROR-LISTING-LINE                             
064000         GO TO 400-VALIDATE-ADJUST-REQUEST-EXIT                           
064100     END-IF.                                                              
064200     MOVE MOV-STORE-ID            TO SEARCH-STORE-ID.                     
064300     PERFORM 400-FIND-STORE-ENTRY.                                        
064400     IF  NOT ENTRY-WAS-FOUND                                              
064500         MOVE "UNKNOWN STORE ID"    TO REJECT-REASON                      
064600         PERFORM 400-WRITE-ERROR-LISTING-LINE                             
064700         GO TO 400-VALIDATE-ADJUST-REQUEST-EXIT                           
064800     END-IF.                                                              
064900     MOVE MOV-STORE-ID            TO SEARCH-STORE-ID.                     
065000     MOVE MOV-PROD-ID             TO SEARCH-PROD-ID.                      
065100     PERFORM 400-FIND-STOCK-ENTRY.                                        
065200     IF  NOT ENTRY-WAS-FOUND                                              
065300         PERFORM 400-OPEN-STOCK-ENTRY-AT-ZERO                             
065400     END-IF.                                                              
065500     COMPUTE NEW-QTY = SK-QTY (FOUND-STOCK-IX) + MOV-QTY.                 
065600     IF  NEW-QTY < ZERO                                                   
065700         MOVE "INSUFFICIENT STOCK"  TO REJECT-REASON                      
065800         PERFORM 400-WRITE-ERROR-LISTING-LINE                             
065900     END-IF.                                                              
066000 400-VALIDATE-ADJUST-REQUEST-EXIT.                                        
066100     EXIT.                                                                
066200*-----------------------------------------------------------------        
066300* FOUND-STOCK-IX and NEW-QTY are exactly as 400-VALIDATE-ADJUST-          
066400* REQUEST left them - no re-lookup here.                                  
066500*-----------------------------------------------------------------        
066600 400-APPLY-ADJUST-REQUEST.                                                
066700     MOVE NEW-QTY                 TO SK-QTY (FOUND-STOCK-IX).             
066800     MOVE "D"                     TO LI-FUNCTION-CODE.                    
066900     MOVE MOV-QTY                 TO LI-SIGNED-QTY.                       
067000     CALL "INVDELTA"              USING LINK-INVDELTA-PARAMETERS.         
067100     MOVE MOV-STORE-ID            TO TRN-STORE-ID.                        
067200     MOVE MOV-PROD-ID             TO TRN-PROD-ID.                         
067300     MOVE LI-RESULT-TYPE          TO TRN-TYPE.                            
067400     MOVE LI-RESULT-QTY           TO TRN-QTY.                             
067500     MOVE ZERO                    TO TRN-REL-STORE-ID.                    
067600     MOVE MOV-REASON              TO TRN-NOTE.                            
067700     PERFORM 400-WRITE-JOURNAL-ENTRY.                                     
067800*-----------------------------------------------------------------        
067900* Quantity strictly positive, source not equal to destination,            
068000* all three keys must be on the masters, and the source position          
068100* must already hold enough to cover the transfer.                         
068200*-----------------------------------------------------------------        
068300 400-VALIDATE-TRANSFER-REQUEST.                                           
068400     MOVE "N"                     TO REJECT-SWITCH.                       
068500     IF  MOV-QTY NOT > ZERO                                               
068600         MOVE "TRANSFER QUANTITY MUST BE POSITIVE"                        
068700                                  TO REJECT-REASON                        
068800         PERFORM 400-WRITE-ERROR-LISTING-LINE                             
068900         GO TO 400-VALIDATE-TRANSFER-REQUEST-EXIT                         
069000     END-IF.                                                              
069100     IF  MOV-STORE-ID = MOV-DEST-STORE                                    
069200         MOVE "SOURCE AND DESTINATION STORE MUST DIFFER"                  
069300                                  TO REJECT-REASON                        
069400         PERFORM 400-WRITE-ERROR-LISTING-LINE                             
069500         GO TO 400-VALIDATE-TRANSFER-REQUEST-EXIT                         
069600     END-IF.                                                              
069700     PERFORM 400-FIND-PRODUCT-ENTRY.                                      
069800     IF  NOT ENTRY-WAS-FOUND                                              
069900         MOVE "UNKNOWN PRODUCT ID"  TO REJECT-REASON                      
070000         PERFORM 400-WRITE-ERROR-LISTING-LINE                             
070100         GO TO 400-VALIDATE-TRANSFER-REQUEST-EXIT                         
070200     END-IF.                                                              
070300     MOVE MOV-STORE-ID            TO SEARCH-STORE-ID.                     
070400     PERFORM 400-FIND-STORE-ENTRY.                                        
070500     IF  NOT ENTRY-WAS-FOUND                                              
070600         MOVE "UNKNOWN SOURCE STORE ID"                                   
070700                                  TO REJECT-REASON                        
070800         PERFORM 400-WRITE-ERROR-LISTING-LINE                             
070900         GO TO 400-VALIDATE-TRANSFER-REQUEST-EXIT                         
071000     END-IF.                                                              
071100     MOVE ST-STORE-NAME (FOUND-STORE-IX) TO SRCE-STORE-NAME.              
071200     MOVE MOV-DEST-STORE          TO SEARCH-STORE-ID.                     
071300     PERFORM 400-FIND-STORE-ENTRY.                                        
071400     IF  NOT ENTRY-WAS-FOUND                                              
071500         MOVE "UNKNOWN DESTINATION STORE ID"                              
071600                                  TO REJECT-REASON                        
071700         PERFORM 400-WRITE-ERROR-LISTING-LINE                             
071800         GO TO 400-VALIDATE-TRANSFER-REQUEST-EXIT                         
071900     END-IF.                                                              
072000     MOVE ST-STORE-NAME (FOUND-STORE-IX) TO DEST-STORE-NAME.              
072100     MOVE MOV-STORE-ID            TO SEARCH-STORE-ID.                     
072200     MOVE MOV-PROD-ID             TO SEARCH-PROD-ID.                      
072300     PERFORM 400-FIND-STOCK-ENTRY.                                        
072400     IF  NOT ENTRY-WAS-FOUND                                              
072500         MOVE "INSUFFICIENT STOCK AT SOURCE"                              
072600                                  TO REJECT-REASON                        
072700         PERFORM 400-WRITE-ERROR-LISTING-LINE                             
072800         GO TO 400-VALIDATE-TRANSFER-REQUEST-EXIT                         
072900     END-IF.                                                              
073000     IF  SK-QTY (FOUND-STOCK-IX) < MOV-QTY                                
073100         MOVE "INSUFFICIENT STOCK AT SOURCE"                              
073200                                  TO REJECT-REASON                        
073300         PERFORM 400-WRITE-ERROR-LISTING-LINE                             
073400     END-IF.                                                              
073500 400-VALIDATE-TRANSFER-REQUEST-EXIT.                                      
073600     EXIT.                                                                
073700*-----------------------------------------------------------------        
073800* FOUND-STOCK-IX still points at the source position left there           
073900* by 400-VALIDATE-TRANSFER-REQUEST.  The destination position is          
074000* looked up fresh here since validation never had to touch it             
074100* unless SOURCE decreased below the transfer amount.                      
074200*-----------------------------------------------------------------        
074300 400-APPLY-TRANSFER-REQUEST.                                              
074400     SUBTRACT MOV-QTY             FROM SK-QTY (FOUND-STOCK-IX).           
074500     MOVE MOV-DEST-STORE          TO SEARCH-STORE-ID.                     
074600     MOVE MOV-PROD-ID             TO SEARCH-PROD-ID.                      
074700     PERFORM 400-FIND-STOCK-ENTRY.                                        
074800     IF  NOT ENTRY-WAS-FOUND                                              
074900         PERFORM 400-OPEN-STOCK-ENTRY-AT-ZERO                             
075000     END-IF.                                                              
075100     MOVE FOUND-STOCK-IX          TO DEST-STOCK-IX.                       
075200     ADD MOV-QTY                  TO SK-QTY (DEST-STOCK-IX).              
075300*                                                                         
075400*    ONE JOURNAL ENTRY AGAINST THE SOURCE STORE ...                       
075500*                                                                         
075600     MOVE MOV-STORE-ID            TO TRN-STORE-ID.                        
075700     MOVE MOV-PROD-ID             TO TRN-PROD-ID.                         
075800     MOVE "TRANSFER"              TO TRN-TYPE.                            
075900     MOVE MOV-QTY                 TO TRN-QTY.                             
076000     MOVE MOV-DEST-STORE          TO TRN-REL-STORE-ID.                    
076100     STRING "TRANSFER OUT TO " DELIMITED BY SIZE                          
076200            DEST-STORE-NAME      DELIMITED BY "  "                        
076300            ": "                 DELIMITED BY SIZE                        
076400            MOV-REASON           DELIMITED BY SIZE                        
076500            INTO TRN-NOTE.                                                
076600     PERFORM 400-WRITE-JOURNAL-ENTRY.                                     
076700*                                                                         
076800*    ... AND ONE AGAINST THE DESTINATION STORE.                           
076900*                                                                         
077000     MOVE MOV-DEST-STORE          TO TRN-STORE-ID.                        
077100     MOVE MOV-PROD-ID             TO TRN-PROD-ID.                         
077200     MOVE "TRANSFER"              TO TRN-TYPE.                            
077300     MOVE MOV-QTY                 TO TRN-QTY.                             
077400     MOVE MOV-STORE-ID            TO TRN-REL-STORE-ID.                    
077500     STRING "TRANSFER IN FROM " DELIMITED BY SIZE                         
077600            SRCE-STORE-NAME      DELIMITED BY "  "                        
077700            ": "                 DELIMITED BY SIZE                        
077800            MOV-REASON           DELIMITED BY SIZE                        
077900            INTO TRN-NOTE.                                                
078000     PERFORM 400-WRITE-JOURNAL-ENTRY.                                     
078100*-----------------------------------------------------------------        
078200* TRN-ID is assigned here, in strict ascending sequence, and              
078300* never re-used - the counter lives for the length of the run.            
078400*-----------------------------------------------------------------        
078500 400-WRITE-JOURNAL-ENTRY.                                                 
078600     ADD 1                        TO TRN-ID-COUNTER.                      
078700     MOVE TRN-ID-COUNTER          TO TRN-ID.                              
078800     WRITE TRANSACTION-JOURNAL-RECORD.                                    
078900*-----------------------------------------------------------------        
079000* Echo the request onto the error listing along with the reason           
079100* text set by the validate paragraph, and count the rejection.            
079200*-----------------------------------------------------------------        
079300 400-WRITE-ERROR-LISTING-LINE.                                            
079400     MOVE "Y"                     TO REJECT-SWITCH.                       
079500     MOVE SPACES                  TO ERR-RAW-LINE.                        
079600     MOVE MOV-TYPE                TO ERR-MOV-TYPE.                        
079700     MOVE MOV-STORE-ID            TO ERR-STORE-ID.                        
079800     MOVE MOV-DEST-STORE          TO ERR-DEST-STORE.                      
079900     MOVE MOV-PROD-ID             TO ERR-PROD-ID.                         
080000     MOVE MOV-QTY-ALPHA-VIEW      TO ERR-QTY.                             
080100     MOVE MOV-REASON              TO ERR-REASON-TEXT.                     
080200     MOVE REJECT-REASON           TO ERR-MESSAGE.                         
080300     WRITE ERROR-LISTING-LINE.                                            
080400     ADD 1                        TO ERROR-COUNT.                         
080500*-----------------------------------------------------------------        
080600* One row of STOCK-TABLE becomes one line of the stock                    
080700* position file for tomorrow's run.                                       
080800 400-WRITE-STOCK-POSITION-OUT.                                            
080900     MOVE SK-STORE-ID (STOCK-IX)  TO SO-STORE-ID.                         
081000     MOVE SK-PROD-ID (STOCK-IX)   TO SO-PROD-ID.                          
081100     MOVE SK-QTY (STOCK-IX)       TO SO-QTY.                              
081200     WRITE STOCK-RECORD-OUT.                                              
081300                                                                          
