000100******************************************************************        
000200*                                                                *        
000300*   M O V E R E Q -- MOVEMENT REQUEST RECORD LAYOUT              *        
000400*                                                                *        
000500*   ONE ENTRY PER LINE OF THE BATCH MOVEMENT FILE.  OPERATORS    *        
000600*   KEY THESE OFFLINE, ONE PER STOCK ADJUSTMENT OR TRANSFER.     *        
000700*   INVMOVE APPLIES THEM IN THE ORDER THEY APPEAR ON THE FILE,   *        
000800*   NOT IN ANY KEY SEQUENCE.                                     *        
000900*                                                                *        
001000******************************************************************        
001100*    CHANGE LOG                                                 *         
001200*    ----------------------------------------------------       *         
001300*    02/06/17  BSK  ORIGINAL LAYOUT, ADJUST REQUESTS ONLY        *        
001400*    05/30/18  ECS  ADDED MOV-DEST-STORE, TRANSFER REQUEST       *        
001500*    09/09/18  ECS  Y2K PASS - NO 2-DIGIT YEARS HELD HERE        *        
001600*    11/02/19  KJD  ADDED 88-LEVELS FOR THE MOVEMENT TYPES       *        
001700*    01/11/21  NCH  ADDED MOV-QTY-ALPHA-VIEW REDEFINES           *        
001800******************************************************************        
001900 01  MOVEMENT-REQUEST-RECORD.                                             
002000     05  MOV-TYPE                 PIC X(08).                              
002100         88  MOV-TYPE-IS-ADJUST    VALUE "ADJUST  ".                      
002200         88  MOV-TYPE-IS-TRANSFER  VALUE "TRANSFER".                      
002300     05  MOV-STORE-ID             PIC 9(04).                              
002400     05  MOV-DEST-STORE           PIC 9(04).                              
002500     05  MOV-PROD-ID              PIC 9(04).                              
002600     05  MOV-QTY                  PIC S9(07).                             
002700*                                                                         
002800*    MOV-QTY-ALPHA-VIEW IS USED ONLY WHEN THE ERROR LISTING               
002900*    HAS TO ECHO BACK A REQUEST THAT FAILED SIGN OR NUMERIC-              
003000*    CLASS EDITING -- IT MOVES THE RAW BYTES OUT WITHOUT A                
003100*    NUMERIC MOVE THAT COULD ABEND ON GARBLED INPUT.                      
003200*                                                                         
003300     05  MOV-QTY-ALPHA-VIEW REDEFINES MOV-QTY                     NCH0121 
003400                                  PIC X(07).                              
003500     05  MOV-REASON               PIC X(30).                              
003600     05  FILLER                   PIC X(10).                              
