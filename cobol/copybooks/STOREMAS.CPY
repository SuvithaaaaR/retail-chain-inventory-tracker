000100******************************************************************        
000200*                                                                *        
000300*   S T O R E M A S -- STORE MASTER RECORD LAYOUT                *        
000400*                                                                *        
000500*   ONE ENTRY PER RETAIL LOCATION IN THE CHAIN.  SHARED BY       *        
000600*   EVERY PROGRAM THAT LOADS OR PRINTS AGAINST THE STORE         *        
000700*   MASTER SO A WIDTH CHANGE ONLY HAS TO BE MADE ONE TIME.       *        
000800*                                                                *        
000900******************************************************************        
001000*    CHANGE LOG                                                 *         
001100*    ----------------------------------------------------       *         
001200*    12/02/16  AM   ORIGINAL LAYOUT FOR STORE MASTER FILE        *        
001300*    03/14/17  BSK  ADDED STORE-LOC FOR DELIVERY ROUTING         *        
001400*    09/09/18  ECS  Y2K PASS - NO 2-DIGIT YEARS HELD HERE        *        
001500*    07/22/19  KJD  PADDED RECORD FOR FUTURE REGION CODE         *        
001600*    01/11/21  NCH  ADDED STORE-KEY-ALT REDEFINES, MERGE PGM     *        
001700******************************************************************        
001800 01  STORE-MASTER-RECORD.                                                 
001900*                                                                         
002000*    STORE-ID IS THE UNIQUE KEY.  0001-9999 ARE VALID                     
002100*    ASSIGNED STORE NUMBERS; 0000 IS RESERVED FOR "NO                     
002200*    STORE" IN LINK PARAMETERS AND NEVER APPEARS ON MASTER.               
002300*                                                                         
002400     05  STORE-ID                PIC 9(04).                               
002500         88  STORE-ID-IS-VALID    VALUES 0001 THRU 9999.                  
002600     05  STORE-KEY-ALT REDEFINES STORE-ID                         NCH0121 
002700                                  PIC X(04).                              
002800     05  STORE-NAME               PIC X(30).                              
002900     05  STORE-LOC                PIC X(40).                              
003000     05  FILLER                   PIC X(22).                              
