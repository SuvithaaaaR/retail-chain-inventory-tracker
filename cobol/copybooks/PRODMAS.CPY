000100******************************************************************        
000200*                                                                *        
000300*   P R O D M A S -- PRODUCT MASTER RECORD LAYOUT                *        
000400*                                                                *        
000500*   ONE ENTRY PER SKU CARRIED IN THE CHAIN-WIDE CATALOG.  THE    *        
000600*   CATALOG IS COMMON TO EVERY STORE -- STORES DO NOT KEEP AN    *        
000700*   OWN COPY OF NAME, CATEGORY, COST OR PRICE, ONLY THEIR OWN    *        
000800*   QUANTITY ON HAND (SEE INVPOS.CPY).                           *        
000900*                                                                *        
001000******************************************************************        
001100*    CHANGE LOG                                                 *         
001200*    ----------------------------------------------------       *         
001300*    12/02/16  AM   ORIGINAL LAYOUT FOR PRODUCT MASTER           *        
001400*    04/18/17  BSK  WIDENED PROD-SKU FROM X(10) TO X(15)         *        
001500*    09/09/18  ECS  Y2K PASS - NO 2-DIGIT YEARS HELD HERE        *        
001600*    11/02/19  KJD  ADDED PROD-REORDER DEFAULT CONDITION         *        
001700*    01/11/21  NCH  ADDED PROD-MONEY-TABLE REDEFINES, RPT PGM    *        
001800*    06/30/22  RFT  PADDED RECORD FOR FUTURE VENDOR-ID FIELD     *        
001900******************************************************************        
002000 01  PRODUCT-MASTER-RECORD.                                               
002100     05  PROD-ID                  PIC 9(04).                              
002200     05  PROD-SKU                 PIC X(15).                              
002300*                                                                         
002400*    PROD-SKU MUST BE UNIQUE ACROSS THE CATALOG.  CHECKED AS              
002500*    THE MASTER IS LOADED (2100-BUILD-PRODUCT-TABLE IN                    
002600*    INVMOVE AND INVRPT) -- A DUPLICATE SKU IS A LOAD-TIME                
002700*    ERROR, NOT A MOVEMENT ERROR.                                         
002800*                                                                         
002900     05  PROD-NAME                PIC X(30).                              
003000     05  PROD-CATEGORY            PIC X(15).                              
003100     05  PROD-REORDER             PIC 9(05).                              
003200         88  PROD-REORDER-IS-DEFAULT   VALUE 00010.                       
003300*                                                                         
003400*    THE TWO MONEY FIELDS BELOW ARE NEVER COMPUTED ON -- NO               
003500*    MARK-UP, NO TAX, NO INTEREST.  CARRIED VERBATIM FROM                 
003600*    WHATEVER WAS LOADED ON THE MASTER.  PROD-MONEY-TABLE                 
003700*    GIVES THE REPORT PROGRAM A TWO-ENTRY TABLE VIEW OF THE               
003800*    SAME TWO FIELDS SO IT CAN WALK COST/PRICE WITH A                     
003900*    SUBSCRIPT WHEN BUILDING EDITED REPORT COLUMNS.                       
004000*                                                                         
004100     05  PROD-MONEY-FIELDS.                                               
004200         10  PROD-UNIT-COST       PIC 9(07)V99.                           
004300         10  PROD-SELL-PRC        PIC 9(07)V99.                           
004400     05  PROD-MONEY-TABLE REDEFINES PROD-MONEY-FIELDS.            NCH0121 
004500         10  PROD-MONEY-AMT       PIC 9(07)V99 OCCURS 2 TIMES.            
004600     05  FILLER                   PIC X(10).                              
