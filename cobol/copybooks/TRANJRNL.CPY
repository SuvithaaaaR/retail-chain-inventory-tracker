000100******************************************************************        
000200*                                                                *        
000300*   T R A N J R N L -- STOCK TRANSACTION JOURNAL RECORD          *        
000400*                                                                *        
000500*   ONE ENTRY PER STOCK MOVEMENT ACTUALLY APPLIED (REJECTED      *        
000600*   REQUESTS NEVER REACH THIS FILE -- SEE THE ERROR LISTING).    *        
000700*   A TRANSFER ALWAYS WRITES TWO OF THESE, ONE AGAINST EACH      *        
000800*   STORE, TIED TOGETHER BY TRN-REL-STORE-ID.  TRN-ID IS         *        
000900*   ASSIGNED IN STRICT ASCENDING SEQUENCE AS RECORDS ARE         *        
001000*   JOURNALED, NEVER RE-USED.                                    *        
001100*                                                                *        
001200******************************************************************        
001300*    CHANGE LOG                                                 *         
001400*    ----------------------------------------------------       *         
001500*    02/06/17  BSK  ORIGINAL LAYOUT FOR TRANSACTION JOURNAL      *        
001600*    05/30/18  ECS  ADDED TRN-REL-STORE-ID, TRANSFER PAIRING     *        
001700*    09/09/18  ECS  Y2K PASS - NO 2-DIGIT YEARS HELD HERE        *        
001800*    11/02/19  KJD  ADDED 88-LEVELS FOR THE JOURNAL TYPES        *        
001900*    01/11/21  NCH  ADDED TRN-QTY-EDIT-VIEW REDEFINES            *        
002000******************************************************************        
002100 01  TRANSACTION-JOURNAL-RECORD.                                          
002200     05  TRN-ID                   PIC 9(06).                              
002300     05  TRN-PROD-ID              PIC 9(04).                              
002400     05  TRN-STORE-ID             PIC 9(04).                              
002500     05  TRN-TYPE                 PIC X(08).                              
002600         88  TRN-TYPE-IS-IN        VALUE "IN      ".                      
002700         88  TRN-TYPE-IS-OUT       VALUE "OUT     ".                      
002800         88  TRN-TYPE-IS-TRANSFER  VALUE "TRANSFER".                      
002900     05  TRN-QTY                  PIC 9(07).                              
003000*                                                                         
003100*    TRN-QTY-EDIT-VIEW REDEFINES THE JOURNALED QUANTITY AS A              
003200*    ZERO-SUPPRESSED NUMERIC-EDITED FIELD SO THE MOVEMENT                 
003300*    REPORT CAN MOVE IT TO THE PRINT LINE WITHOUT A SEPARATE              
003400*    WORKING-STORAGE EDIT FIELD.                                          
003500*                                                                         
003600     05  TRN-QTY-EDIT-VIEW REDEFINES TRN-QTY                      NCH0121 
003700                                  PIC ZZZZZZ9.                            
003800     05  TRN-REL-STORE-ID         PIC 9(04).                              
003900     05  TRN-NOTE                 PIC X(60).                              
004000     05  FILLER                   PIC X(07).                              
