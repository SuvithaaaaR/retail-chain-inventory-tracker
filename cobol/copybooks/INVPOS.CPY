000100******************************************************************        
000200*                                                                *        
000300*   I N V P O S -- STOCK POSITION RECORD LAYOUT                  *        
000400*                                                                *        
000500*   ONE ENTRY PER (STORE, PRODUCT) PAIR THAT HAS EVER HAD A      *        
000600*   POSITION OPENED FOR IT.  INV-STORE-ID + INV-PROD-ID ARE      *        
000700*   TOGETHER THE UNIQUE KEY.  QUANTITY IS NEVER ALLOWED TO       *        
000800*   GO BELOW ZERO -- INVMOVE REJECTS ANY REQUEST THAT WOULD      *        
000900*   DRIVE A POSITION NEGATIVE.                                   *        
001000*                                                                *        
001100******************************************************************        
001200*    CHANGE LOG                                                 *         
001300*    ----------------------------------------------------       *         
001400*    01/09/17  BSK  ORIGINAL LAYOUT FOR STOCK POSITION FILE      *        
001500*    09/09/18  ECS  Y2K PASS - NO 2-DIGIT YEARS HELD HERE        *        
001600*    11/02/19  KJD  ADDED INV-QTY-IS-ZERO CONDITION, RPT PGM     *        
001700*    01/11/21  NCH  ADDED INV-QTY-SIGN-VIEW REDEFINES            *        
001800******************************************************************        
001900 01  STOCK-POSITION-RECORD.                                               
002000     05  INV-STORE-ID             PIC 9(04).                              
002100     05  INV-PROD-ID              PIC 9(04).                              
002200     05  INV-QTY                  PIC S9(07).                             
002300         88  INV-QTY-IS-ZERO      VALUE ZERO.                             
002400*                                                                         
002500*    INV-QTY-SIGN-VIEW LETS A PARAGRAPH TEST THE SIGN NIBBLE              
002600*    DIRECTLY WHEN EDITING A DELTA RESULT FOR DISPLAY WITHOUT             
002700*    DISTURBING THE SIGNED WORKING FIELD ITSELF.                          
002800*                                                                         
002900     05  INV-QTY-SIGN-VIEW REDEFINES INV-QTY.                     NCH0121 
003000         10  INV-QTY-DIGITS       PIC 9(06).                              
003100         10  INV-QTY-SIGN-BYTE    PIC X(01).                              
003200     05  FILLER                   PIC X(15).                              
